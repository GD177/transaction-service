000100*****************************************************************
000200*  COPYLIB-INSTALL                                              *
000300*  Installment schedule record, written by TRNPOST when a       *
000400*  purchase-with-installments transaction is posted, then read  *
000500*  and rewritten by INSTPAY as payments come in against it.     *
000600*  INS-STATUS 'P' = PENDING (owed, unpaid), 'D' = PAID.  Note   *
000700*  the shop's file-status letters are re-used here, not the     *
000800*  installment's own initial -- 'D' means "done".               *
000900*---------------------------------------------------------------*
001000*  2016-02-15  PBK  REQ 4471   Original layout.                 *
001050*  2016-05-24  SGS  TR-4552    Record was one byte over the     *
001060*                              23-byte length wired into every  *
001070*                              READ/WRITE -- dropped the filler *
001080*                              byte that snuck in at layout time*
001090*  2016-06-30  SGS  TR-4561    INS-AMOUNT was plain DISPLAY --  *
001092*                              house standard is packed decimal *
001094*                              for money on the working files,  *
001096*                              so it is now COMP-3.  Record is  *
001098*                              18 bytes, not 23, as packed.     *
001100*****************************************************************
001200 01  INSTALLMENT-RECORD.
001300     05  INS-TRANSACTION-ID         PIC 9(09).
001400     05  INS-INSTALLMENT-NUMBER     PIC 9(02).
001500     05  INS-AMOUNT                 PIC S9(09)V99 COMP-3.
001600     05  INS-STATUS                 PIC X(01).
001700         88  INS-STATUS-PENDING           VALUE 'P'.
001800         88  INS-STATUS-PAID              VALUE 'D'.
