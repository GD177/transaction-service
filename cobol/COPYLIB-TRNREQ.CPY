000100*****************************************************************
000200*  COPYLIB-TRNREQ                                               *
000300*  Incoming transaction request.  Read by TRNPOST, one request  *
000400*  per line.  TRQ-INSTALLMENT-COUNT and the TRQ-INSTALLMENT-    *
000500*  AMOUNT table are only meaningful when TRQ-OPERATION-TYPE is  *
000600*  02 (purchase with installments) -- see COPYLIB-TRANSACT for  *
000700*  the operation type codes.                                    *
000800*---------------------------------------------------------------*
000900*  2016-02-11  PBK  REQ 4471   Original layout.                 *
001000*  2016-03-02  SGS  REQ 4498   Widened installment table to the *
001100*                              12-installment maximum.          *
001150*  2016-05-24  SGS  TR-4552    Record was one byte over the     *
001160*                              156-byte length wired into every *
001170*                              READ -- dropped the filler byte  *
001180*                              that snuck in at layout time.    *
001190*  2016-06-30  SGS  TR-4561    TRQ-AMOUNT and the installment   *
001192*                              table were plain DISPLAY -- house *
001194*                              standard is packed decimal for   *
001196*                              money on the working files, so   *
001198*                              both are now COMP-3.  Record is  *
001199*                              91 bytes, not 156, as packed.    *
001200*****************************************************************
001300 01  TRANSACTION-REQUEST-RECORD.
001400     05  TRQ-ACCOUNT-ID             PIC 9(09).
001500     05  TRQ-OPERATION-TYPE         PIC 9(02).
001600     05  TRQ-AMOUNT                 PIC S9(09)V99 COMP-3.
001700     05  TRQ-INSTALLMENT-COUNT      PIC 9(02).
001800     05  TRQ-INSTALLMENT-TABLE.
001900         10  TRQ-INSTALLMENT-AMOUNT PIC S9(09)V99 COMP-3
002000                                     OCCURS 12 TIMES.
