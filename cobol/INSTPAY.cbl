000100*****************************************************************
000200*
000300 IDENTIFICATION DIVISION.
000400 PROGRAM-ID.    INSTPAY.
000500 AUTHOR.        P L BERGKVIST.
000600 INSTALLATION.  PBS FAKTURABYRA AB - DATA AVDELNINGEN.
000700 DATE-WRITTEN.  1987-07-13.
000800 DATE-COMPILED.
000900 SECURITY.      INTERNAL USE ONLY - PBS PERSONAL EJ FOR SPRIDNING.
001000*
001100*****************************************************************
001200*  INSTPAY  --  INSTALLMENT PAYMENT POSTING  (STEP 30)
001300*
001400*  LOADS THE TRANSACTION FILE (FOR THE HIGH-TRANSACTION-ID CHECK
001500*  AND FOR CONFIRMING A PAID TRANSACTION EXISTS) AND THE
001600*  INSTALLMENT FILE (FOR MATCHING A PENDING INSTALLMENT) INTO
001700*  TABLES AND SEARCHES THEM ALL.  READS THE INSTALLMENT-PAYMENT-
001800*  REQUEST FEED IN INPUT ORDER.  A REQUEST IS VALID WHEN THE
001900*  TRANSACTION EXISTS, A PENDING INSTALLMENT MATCHES THE
002000*  TRANSACTION ID AND INSTALLMENT NUMBER GIVEN, AND THE PAID
002100*  AMOUNT MATCHES THE INSTALLMENT AMOUNT EXACTLY.  A VALID
002200*  REQUEST POSTS A NEW TRANSACTION (OPERATION TYPE 05) FOR THE
002300*  PAYING ACCOUNT AND CHANGES THE MATCHED INSTALLMENT'S STATUS
002400*  FROM PENDING TO PAID; THE WHOLE INSTALLMENT FILE IS REWRITTEN
002500*  FROM THE UPDATED TABLE AT THE END OF THE STEP, SINCE THE FILE
002600*  HAS NO ALTERNATE-KEY ACCESS FOR AN IN-PLACE REWRITE.  INVALID
002700*  REQUESTS ARE REJECTED TO THE POSTING REPORT AND DO NOT STOP
002800*  THE RUN.
002900*
003000*  CALLED FROM PBSRUN WITH THE SHARED CONTROL-TOTALS GROUP.
003100*-----------------------------------------------------------------
003200*  CHANGE LOG
003300*-----------------------------------------------------------------
003400*  1987-07-13  PLB  REQ 4471   ORIGINAL VERSION.
003500*  1991-03-04  SGS  REQ 4599   BROUGHT INTO THE NIGHTLY RUN AS
003600*                              STEP 30, CALLED FROM PBSRUN; WAS
003700*                              PREVIOUSLY SUBMITTED AS A SEPARATE
003800*                              MANUAL JOB.
003900*  1991-11-08  SGS  TR-1177    NEXT-TRANSACTION-ID NOW TAKEN FROM
004000*                              THE HIGHEST ID ON THE TRANSACTION
004100*                              TABLE INSTEAD OF A SEPARATE COUNTER
004200*                              FILE, SO STEP 20 AND STEP 30 IDS
004300*                              NEVER COLLIDE ACROSS A RERUN.
004400*  1994-02-17  BKA  TR-1231    WHOLE-FILE REWRITE OF INSTFILE
004500*                              REPLACED THE OLD REWRITE-IN-PLACE
004600*                              LOGIC, WHICH ASSUMED PAYMENTS
004700*                              ARRIVED IN THE SAME ORDER AS THE
004800*                              INSTALLMENTS WERE SCHEDULED - THEY
004900*                              DO NOT.
005000*  1998-09-30  BKA  Y2K-118    NO DATE FIELDS ON THESE RECORDS -
005100*                              REVIEWED FOR THE 2000 AUDIT ONLY.
005110*  2002-04-09  PLB  TR-4553    VALIDATION NOW EXITS AS SOON AS A
005120*                              REQUEST FAILS ITS FIRST BAD TEST,
005130*                              INSTEAD OF FALLING THROUGH THE
005140*                              REMAINING CHECKS AND OVERWRITING
005150*                              THE REJECT REASON.
005200*****************************************************************
005300
005400 ENVIRONMENT DIVISION.
005500*-----------------------------------------------------------------
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER.  IBM-3090.
005800 OBJECT-COMPUTER.  IBM-3090.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM.
006100
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT OPTIONAL TRANSACTION-FILE ASSIGN TO 'TRNFILE'
006500         ORGANIZATION IS SEQUENTIAL
006600         FILE STATUS IS TRN-FS.
006700
006800     SELECT OPTIONAL INSTALLMENT-FILE ASSIGN TO 'INSTFILE'
006900         ORGANIZATION IS SEQUENTIAL
007000         FILE STATUS IS INS-FS.
007100
007200     SELECT INSTALLMENT-PAYMENT-REQUEST-FILE ASSIGN TO 'IPRFILE'
007300         ORGANIZATION IS SEQUENTIAL
007400         FILE STATUS IS IPR-FS.
007500
007600     SELECT POSTING-REPORT ASSIGN TO 'POSTRPT'
007700         ORGANIZATION IS LINE SEQUENTIAL
007800         FILE STATUS IS RPT-FS.
007900
008000*****************************************************************
008100 DATA DIVISION.
008200*-----------------------------------------------------------------
008300 FILE SECTION.
008400
008500 FD  TRANSACTION-FILE.
008600     COPY COPYLIB-TRANSACT.
008700
008800 FD  INSTALLMENT-FILE.
008900     COPY COPYLIB-INSTALL.
009000
009100 FD  INSTALLMENT-PAYMENT-REQUEST-FILE.
009200     COPY COPYLIB-IPRREQ.
009300
009400 FD  POSTING-REPORT.
009500     COPY COPYLIB-RPTLINE.
009600
009700*****************************************************************
009800 WORKING-STORAGE SECTION.
009900
010000*    SWITCHES -- ONE BYTE, ONE 88, HOUSE STYLE THROUGHOUT.
010010*    TRANSACTION-FOUND-SWITCH AND INSTALLMENT-FOUND-SWITCH ARE
010020*    RESET AT THE TOP OF EACH VALIDATION PASS SO A REQUEST CAN
010030*    NEVER INHERIT THE PRIOR REQUEST'S SEARCH RESULT.
010100 01  INSTPAY-SWITCHES.
010200     05  TRN-EOF-SWITCH              PIC X(1) VALUE 'N'.
010300         88  TRN-EOF                          VALUE 'Y'.
010400     05  INS-EOF-SWITCH              PIC X(1) VALUE 'N'.
010500         88  INS-EOF                          VALUE 'Y'.
010600     05  IPR-EOF-SWITCH              PIC X(1) VALUE 'N'.
010700         88  IPR-EOF                          VALUE 'Y'.
010800     05  REQUEST-VALID-SWITCH        PIC X(1) VALUE 'N'.
010900         88  REQUEST-IS-VALID                 VALUE 'Y'.
011000     05  TRANSACTION-FOUND-SWITCH    PIC X(1) VALUE 'N'.
011100         88  TRANSACTION-WAS-FOUND            VALUE 'Y'.
011200     05  INSTALLMENT-FOUND-SWITCH    PIC X(1) VALUE 'N'.
011300         88  INSTALLMENT-WAS-FOUND            VALUE 'Y'.
011400     05  FILLER                      PIC X(1) VALUE SPACE.
011500
011600 01  FILE-STATUS-FIELDS.
011700     05  TRN-FS                      PIC XX.
011800         88  TRN-SUCCESSFUL              VALUE '00'.
011900     05  INS-FS                      PIC XX.
012000         88  INS-SUCCESSFUL              VALUE '00'.
012100     05  IPR-FS                      PIC XX.
012200         88  IPR-SUCCESSFUL              VALUE '00'.
012300     05  RPT-FS                      PIC XX.
012400         88  RPT-SUCCESSFUL              VALUE '00'.
012500     05  FILLER                      PIC X(1) VALUE SPACE.
012600
012700*    WORKING STORAGE FOR THE REJECT-REASON ROUTINE
012800     COPY COPYLIB-REJWKSTG.
012900
013000*    TRANSACTION TABLE - HELD ONLY FOR THE EXISTENCE CHECK AND
013100*    THE HIGH-TRANSACTION-ID CARRY-FORWARD.  THE FILE IS ALWAYS
013200*    IN ASSIGNED (ASCENDING) ORDER SO THE HIGH ID IS THE LAST
013300*    ENTRY LOADED.
013400 77  WN-TXN-TABLE-COUNT    PIC 9(07)     COMP VALUE ZERO.
013500 01  TRANSACTION-TABLE-AREA.
013600     05  TRANSACTION-TABLE-ENTRY OCCURS 1 TO 999999 TIMES
013700                             DEPENDING ON WN-TXN-TABLE-COUNT
013800                             ASCENDING KEY IS TXT-ID
013900                             INDEXED BY TXT-IDX.
014000         10  TXT-ID                  PIC 9(09).
014100
014200*    INSTALLMENT TABLE - LOADED, SEARCHED, UPDATED IN PLACE, AND
014300*    REWRITTEN TO THE INSTALLMENT FILE AT THE END OF THE STEP.
014400*    THE FILE COMES UP IN ASSIGNED ORDER (TRANSACTION ID, THEN
014500*    INSTALLMENT NUMBER WITHIN THE TRANSACTION) BECAUSE TRNPOST
014600*    WRITES A TRANSACTION'S WHOLE SCHEDULE RIGHT AFTER IT, SO
014700*    THAT PAIR IS A VALID ASCENDING KEY FOR SEARCH ALL.
014800 77  WN-INS-TABLE-COUNT    PIC 9(07)     COMP VALUE ZERO.
014900 01  INSTALLMENT-TABLE-AREA.
015000     05  INSTALLMENT-TABLE-ENTRY OCCURS 1 TO 999999 TIMES
015100                             DEPENDING ON WN-INS-TABLE-COUNT
015200                             ASCENDING KEY IS IST-TRANSACTION-ID
015300                                              IST-INSTALLMENT-NBR
015400                             INDEXED BY INS-IDX.
015500         10  IST-TRANSACTION-ID      PIC 9(09).
015600         10  IST-INSTALLMENT-NBR     PIC 9(02).
015700         10  IST-AMOUNT              PIC S9(09)V99.
015800         10  IST-STATUS              PIC X(01).
015900             88  IST-STATUS-PENDING          VALUE 'P'.
016000             88  IST-STATUS-PAID             VALUE 'D'.
016100
016200*    ID ASSIGNMENT AND SCRATCH FIELDS - STANDALONE
016210*    WN-NEXT-TRN-ID PICKS UP WHERE STEP 20 LEFT OFF (TR-1177) BY
016220*    READING THE LAST ENTRY OF THE ALREADY-ASCENDING TRANSACTION
016230*    TABLE, RATHER THAN A SEPARATE COUNTER FILE THAT COULD DRIFT
016240*    OUT OF STEP WITH THE TRANSACTION FILE ACROSS A RERUN.
016300 77  WN-NEXT-TRN-ID    PIC 9(09)     COMP VALUE ZERO.
016400
016500*****************************************************************
016600 LINKAGE SECTION.
016700
016800     COPY COPYLIB-CONTROLS.
016900
017000*****************************************************************
017010*  000-INSTALLMENT-PAYMENT-POSTING -- STEP DRIVER.
017020*  ONE PASS: LOAD BOTH TABLES, WORK THE PAYMENT-REQUEST FEED TO
017030*  EOF, REWRITE THE INSTALLMENT FILE, CLOSE OUT.  LIKE STEPS 10
017040*  AND 20, NO RESTART LOGIC OF ITS OWN -- THE WHOLE NIGHTLY
017050*  STREAM RERUNS FROM ITS LAST CHECKPOINT ON AN ABEND.
017060*****************************************************************
017100 PROCEDURE DIVISION USING CONTROL-TOTALS.
017200 000-INSTALLMENT-PAYMENT-POSTING.
017300
017400     MOVE 'INSTPAY.CBL' TO WC-REJ-SRCFILE
017500     PERFORM A0100-INIT
017600     PERFORM B0100-PROCESS-PAYMENT-REQUESTS UNTIL IPR-EOF
017700     PERFORM Z0100-END
017800
017900     EXIT PROGRAM
018000     .
018100
018200*****************************************************************
018210*  A0100-INIT -- OPEN THE FILES, LOAD BOTH TABLES.
018220*  BOTH THE TRANSACTION AND INSTALLMENT FILES ARE SELECT OPTIONAL
018230*  SINCE A RUN WHERE STEP 20 NEVER POSTED A TYPE-02 PURCHASE HAS
018240*  NEITHER FILE ON DISK YET; EITHER TABLE THEN SIMPLY LOADS AS
018250*  EMPTY AND EVERY PAYMENT REQUEST IS REJECTED FOR WANT OF A
018260*  MATCHING TRANSACTION OR INSTALLMENT.
018270*****************************************************************
018300 A0100-INIT.
018400
018500     OPEN INPUT TRANSACTION-FILE
018600     IF TRN-SUCCESSFUL
018700         READ TRANSACTION-FILE
018800             AT END SET TRN-EOF TO TRUE
018900         END-READ
019000         PERFORM A0110-LOAD-TRANSACTION-TABLE UNTIL TRN-EOF
019100         CLOSE TRANSACTION-FILE
019200     END-IF
019300
019400     OPEN INPUT INSTALLMENT-FILE
019500     IF INS-SUCCESSFUL
019600         READ INSTALLMENT-FILE
019700             AT END SET INS-EOF TO TRUE
019800         END-READ
019900         PERFORM A0120-LOAD-INSTALLMENT-TABLE UNTIL INS-EOF
020000         CLOSE INSTALLMENT-FILE
020100     END-IF
020200
020300     OPEN EXTEND TRANSACTION-FILE
020400     OPEN INPUT INSTALLMENT-PAYMENT-REQUEST-FILE
020500     OPEN EXTEND POSTING-REPORT
020600
020700     IF WN-TXN-TABLE-COUNT > ZERO
020800         MOVE TXT-ID (WN-TXN-TABLE-COUNT) TO WN-NEXT-TRN-ID       TR-1177 
020900     ELSE
021000         MOVE ZERO TO WN-NEXT-TRN-ID                              TR-1177 
021100     END-IF
021200
021300     IF NOT IPR-SUCCESSFUL
021400         SET IPR-EOF TO TRUE
021500     ELSE
021600         PERFORM B0110-READ-PAYMENT-REQUEST
021700     END-IF
021800     .
021900
022000*****************************************************************
022010*  A0110-LOAD-TRANSACTION-TABLE -- ONE RECORD PER CALL.
022020*  ONLY TXT-ID IS KEPT -- THIS STEP NEVER NEEDS THE ACCOUNT OR
022030*  AMOUNT OFF AN EXISTING TRANSACTION, ONLY WHETHER THE PAID
022040*  TRANSACTION ID IS ON FILE AT ALL, SO THE TABLE ENTRY IS KEPT
022050*  AS SMALL AS THE CHECK REQUIRES.
022060*****************************************************************
022100 A0110-LOAD-TRANSACTION-TABLE.
022200
022300     IF WN-TXN-TABLE-COUNT < 999999
022400         ADD 1 TO WN-TXN-TABLE-COUNT
022500         MOVE TRN-TRANSACTION-ID TO TXT-ID (WN-TXN-TABLE-COUNT)
022600     END-IF
022700
022800     READ TRANSACTION-FILE
022900         AT END SET TRN-EOF TO TRUE
023000     END-READ
023100     .
023200
023300*****************************************************************
023310*  A0120-LOAD-INSTALLMENT-TABLE -- ONE RECORD PER CALL.
023320*  UNLIKE THE TRANSACTION TABLE, THIS ONE CARRIES THE FULL ROW,
023330*  STATUS INCLUDED, SINCE B0300 UPDATES AN ENTRY IN PLACE HERE
023340*  AND Z0110 LATER WRITES THE WHOLE TABLE BACK OUT AS THE NEW
023350*  INSTALLMENT FILE (TR-1231) -- THE TABLE IS THE MASTER COPY
023360*  FOR THE REST OF THE STEP, NOT JUST A LOOKUP AID.
023370*****************************************************************
023400 A0120-LOAD-INSTALLMENT-TABLE.
023500
023600     IF WN-INS-TABLE-COUNT < 999999
023700         ADD 1 TO WN-INS-TABLE-COUNT
023800         MOVE INS-TRANSACTION-ID
023900                 TO IST-TRANSACTION-ID (WN-INS-TABLE-COUNT)
024000         MOVE INS-INSTALLMENT-NUMBER
024100                 TO IST-INSTALLMENT-NBR (WN-INS-TABLE-COUNT)
024200         MOVE INS-AMOUNT
024300                 TO IST-AMOUNT (WN-INS-TABLE-COUNT)
024400         MOVE INS-STATUS
024500                 TO IST-STATUS (WN-INS-TABLE-COUNT)
024600     END-IF
024700
024800     READ INSTALLMENT-FILE
024900         AT END SET INS-EOF TO TRUE
025000     END-READ
025100     .
025200
025300*****************************************************************
025310*  B0100-PROCESS-PAYMENT-REQUESTS -- ONE REQUEST PER CALL.
025320*  SAME VALIDATE-THEN-DISPATCH SHAPE AS STEPS 10 AND 20.  THE
025330*  MATCHED INSTALLMENT'S TABLE INDEX IS STILL SET FROM
025340*  VALIDATION WHEN B0300 RUNS, SO POSTING NEVER RE-SEARCHES THE
025350*  TABLE IT JUST FOUND THE ENTRY IN.
025360*****************************************************************
025400 B0100-PROCESS-PAYMENT-REQUESTS.
025500
025600     PERFORM B0200-VALIDATE-PAYMENT-REQUEST THRU B0200-EXIT      TR-4553
025700     IF REQUEST-IS-VALID
025800         PERFORM B0300-POST-INSTALLMENT-PAYMENT
025900     ELSE
026000         PERFORM B0900-REJECT-PAYMENT-REQUEST
026100     END-IF
026200
026300     PERFORM B0110-READ-PAYMENT-REQUEST
026400     .
026500
026600*****************************************************************
026610*  B0110-READ-PAYMENT-REQUEST -- FEED READ, SETS IPR-EOF.
026620*  OWN PARAGRAPH FOR THE SAME REASON AS THE OTHER TWO STEPS'
026630*  EQUIVALENTS -- SERVES BOTH THE PRIMING READ IN A0100-INIT AND
026640*  THE READ AT THE BOTTOM OF THE B0100 LOOP.
026650*****************************************************************
026700 B0110-READ-PAYMENT-REQUEST.
026800
026900     READ INSTALLMENT-PAYMENT-REQUEST-FILE
027000         AT END SET IPR-EOF TO TRUE
027100     END-READ
027200     .
027300
027400*****************************************************************
027410*  B0200-VALIDATE-PAYMENT-REQUEST -- THREE TESTS, IN ORDER.
027420*  TRANSACTION EXISTS, THEN A PENDING INSTALLMENT MATCHES, THEN
027430*  THE PAID AMOUNT AGREES EXACTLY -- EACH EXITS AT ONCE ON
027440*  FAILURE (TR-4553), THE SAME DISCIPLINE AS THE OTHER TWO
027450*  STEPS' VALIDATION PARAGRAPHS, SO THE REJECT REASON IS ALWAYS
027460*  THE FIRST THING WRONG, NOT THE LAST TEST THAT HAPPENED TO RUN.
027470*****************************************************************
027500 B0200-VALIDATE-PAYMENT-REQUEST.
027600
027700     SET REQUEST-IS-VALID TO TRUE
027800     MOVE SPACE TO WC-REJ-REASON-TEXT
027900
028000     PERFORM B0210-FIND-TRANSACTION
028100     IF NOT TRANSACTION-WAS-FOUND                                TR-4553
028150         SET REQUEST-IS-VALID TO FALSE
028200         MOVE 'TRANSACTION NOT FOUND.' TO WC-REJ-REASON-TEXT
028250         GO TO B0200-EXIT                                        TR-4553
028300     END-IF
028400
028450     PERFORM B0220-FIND-PENDING-INSTALLMENT
028500     IF NOT INSTALLMENT-WAS-FOUND
028600         SET REQUEST-IS-VALID TO FALSE
028700         MOVE 'INSTALLMENT NOT FOUND OR ALREADY PAID.'
028800                              TO WC-REJ-REASON-TEXT
028850         GO TO B0200-EXIT                                        TR-4553
028900     END-IF
029000
029050     IF IPR-AMOUNT OF INSTALLMENT-PAYMENT-REQUEST-RECORD
029100            NOT = IST-AMOUNT (INS-IDX)
029200         SET REQUEST-IS-VALID TO FALSE
029300         MOVE 'PAID AMOUNT DOES NOT MATCH THE INSTALLMENT AMOUNT.'
029400             TO WC-REJ-REASON-TEXT
029500     END-IF
029700     .
029720
029750 B0200-EXIT.                                                      TR-4553
029760     EXIT.
029780
030100
030200*****************************************************************
030210*  B0210-FIND-TRANSACTION -- BINARY SEARCH ON TRANSACTION ID.
030220*  CONFIRMS ONLY THAT THE ID EXISTS ON THE TRANSACTION FILE --
030230*  IT SAYS NOTHING ABOUT WHETHER THAT TRANSACTION IS THE RIGHT
030240*  KIND TO BE PAID AGAINST; THAT IS LEFT TO B0220 MATCHING A
030250*  PENDING INSTALLMENT AGAINST THE SAME ID.
030260*****************************************************************
030300 B0210-FIND-TRANSACTION.
030400
030500     SET TRANSACTION-WAS-FOUND TO FALSE
030600     IF WN-TXN-TABLE-COUNT > ZERO
030700         SET TXT-IDX TO 1
030800         SEARCH ALL TRANSACTION-TABLE-ENTRY
030900             WHEN TXT-ID (TXT-IDX) =
031000                  IPR-TRANSACTION-ID OF
031100                       INSTALLMENT-PAYMENT-REQUEST-RECORD
031200                 SET TRANSACTION-WAS-FOUND TO TRUE
031300         END-SEARCH
031400     END-IF
031500     .
031600
031700*****************************************************************
031710*  B0220-FIND-PENDING-INSTALLMENT -- SEARCH ON THE COMPOUND KEY.
031720*  THE STATUS TEST RUNS INSIDE THE WHEN, AFTER THE KEY MATCH, SO
031730*  AN ALREADY-PAID INSTALLMENT IS TREATED THE SAME AS ONE THAT
031740*  WAS NEVER SCHEDULED -- BOTH LEAVE INSTALLMENT-WAS-FOUND FALSE
031750*  AND BOTH REJECT WITH THE SAME REASON TEXT, SINCE FROM THE
031760*  OPERATOR'S SIDE THERE IS NOTHING LEFT TO COLLECT EITHER WAY.
031770*****************************************************************
031800 B0220-FIND-PENDING-INSTALLMENT.
031900
032000     SET INSTALLMENT-WAS-FOUND TO FALSE
032100     IF WN-INS-TABLE-COUNT > ZERO
032200         SET INS-IDX TO 1
032300         SEARCH ALL INSTALLMENT-TABLE-ENTRY
032400             WHEN IST-TRANSACTION-ID (INS-IDX) =
032500                  IPR-TRANSACTION-ID OF
032600                       INSTALLMENT-PAYMENT-REQUEST-RECORD
032700              AND IST-INSTALLMENT-NBR (INS-IDX) =
032800                  IPR-INSTALLMENT-NUMBER OF
032900                       INSTALLMENT-PAYMENT-REQUEST-RECORD
033000                 IF IST-STATUS-PENDING (INS-IDX)
033100                     SET INSTALLMENT-WAS-FOUND TO TRUE
033200                 END-IF
033300         END-SEARCH
033400     END-IF
033500     .
033600
033700*****************************************************************
033710*  B0300-POST-INSTALLMENT-PAYMENT -- POST THE PAYMENT, MARK PAID.
033720*  INS-IDX IS STILL POSITIONED ON THE MATCHED ENTRY FROM B0220,
033730*  SO THE STATUS FLIP IS A DIRECT TABLE REFERENCE, NOT A SECOND
033740*  SEARCH.  THE PAYMENT ITSELF ALWAYS POSTS AS A CREDIT TO THE
033750*  PAYING ACCOUNT -- OPERATION TYPE 05 HAS NO DEBIT SENSE.
033760*****************************************************************
033800 B0300-POST-INSTALLMENT-PAYMENT.
033900
034000     ADD 1 TO WN-NEXT-TRN-ID                                      TR-1177 
034100     MOVE WN-NEXT-TRN-ID TO TRN-TRANSACTION-ID                    TR-1177 
034200     MOVE IPR-ACCOUNT-ID OF INSTALLMENT-PAYMENT-REQUEST-RECORD
034300                          TO TRN-ACCOUNT-ID
034400     SET TRN-OP-INSTALLMENT-PAYMENT TO TRUE
034500     MOVE IPR-AMOUNT OF INSTALLMENT-PAYMENT-REQUEST-RECORD
034600                          TO TRN-AMOUNT
034700
034800     WRITE TRANSACTION-RECORD
034900     ADD 1 TO CT-INSTALLMENT-PMTS-POSTED
035000     ADD TRN-AMOUNT TO CT-CREDIT-TOTAL
035100
035200     SET IST-STATUS-PAID (INS-IDX) TO TRUE
035300
035400     PERFORM B0350-WRITE-DETAIL-LINE
035500     .
035600
035700*****************************************************************
035710*  B0350-WRITE-DETAIL-LINE -- ONE LINE PER POSTED PAYMENT.
035720*  SAME RPT-LINE LAYOUT AS THE OTHER TWO STEPS' DETAIL LINES,
035730*  JUST A DIFFERENT LABEL, SO ALL THREE STEPS' OUTPUT
035740*  INTERLEAVES ON ONE POSTING REPORT.
035750*****************************************************************
035800 B0350-WRITE-DETAIL-LINE.
035900
036000     MOVE SPACE TO RPT-LINE
036100     MOVE 'INS-PAY' TO RPT-DET-LABEL
036200     MOVE TRN-TRANSACTION-ID TO RPT-DET-TRN-ID
036300     MOVE TRN-ACCOUNT-ID TO RPT-DET-ACCT-ID
036400     MOVE TRN-OPERATION-TYPE TO RPT-DET-OP-TYPE
036500     MOVE TRN-AMOUNT TO RPT-DET-AMOUNT
036600     WRITE RPT-LINE
036700     .
036800
036900*****************************************************************
036910*  B0900-REJECT-PAYMENT-REQUEST -- WRITE THE REJECT LINE.
036920*  RPT-REJ-ACCT-ID CARRIES THE PAYING ACCOUNT OFF THE REQUEST
036930*  ITSELF -- THE VALIDATION FAILURE MAY MEAN THE TRANSACTION OR
036940*  INSTALLMENT COULD NOT BE PINNED DOWN, BUT THE ACCOUNT THE
036950*  MONEY CAME FROM IS ALWAYS KNOWN.
036960*****************************************************************
037000 B0900-REJECT-PAYMENT-REQUEST.
037100
037200     MOVE SPACE TO RPT-LINE
037300     MOVE 'INS-REJ' TO RPT-REJ-LABEL
037400     MOVE IPR-ACCOUNT-ID OF INSTALLMENT-PAYMENT-REQUEST-RECORD
037500                          TO RPT-REJ-ACCT-ID
037600     MOVE WC-REJ-REASON-TEXT TO RPT-REJ-REASON
037700
037800     WRITE RPT-LINE
037900     ADD 1 TO CT-REQUESTS-REJECTED
038000     .
038100
038200*****************************************************************
038210*  Z0100-END -- STEP CLEANUP, THEN THE INSTALLMENT REWRITE.
038220*  THE TRANSACTION FILE AND POSTING REPORT CLOSE HERE FOR GOOD --
038230*  THIS IS THE LAST STEP IN THE NIGHTLY STREAM -- BUT THE
038240*  INSTALLMENT FILE IS LEFT TO Z0110, WHICH REOPENS IT OUTPUT TO
038250*  LAY DOWN THE UPDATED TABLE (TR-1231).
038260*****************************************************************
038300 Z0100-END.
038400
038500     CLOSE INSTALLMENT-PAYMENT-REQUEST-FILE
038600     CLOSE TRANSACTION-FILE
038700     CLOSE POSTING-REPORT
038800
038900     PERFORM Z0110-REWRITE-INSTALLMENT-FILE                       TR-1231 
039000     .
039100
039200*****************************************************************
039210*  Z0110-REWRITE-INSTALLMENT-FILE -- LAYS THE TABLE BACK DOWN.
039220*  OPENED OUTPUT, NOT EXTEND -- THE OLD FILE'S CONTENT IS FULLY
039230*  REPLACED BY THE TABLE, WHICH ALREADY HOLDS EVERY ENTRY THE
039240*  OLD FILE HAD PLUS THIS RUN'S STATUS CHANGES (TR-1231).  A
039250*  PARTIAL REWRITE-IN-PLACE WAS TRIED FIRST AND DROPPED WHEN IT
039260*  COULD NOT COPE WITH PAYMENTS ARRIVING OUT OF SCHEDULE ORDER.
039270*****************************************************************
039300 Z0110-REWRITE-INSTALLMENT-FILE.
039400
039500     OPEN OUTPUT INSTALLMENT-FILE                                 TR-1231 
039600     PERFORM Z0120-WRITE-INSTALLMENT-TABLE-ENTRY                  TR-1231 
039700         VARYING INS-IDX FROM 1 BY 1
039800         UNTIL INS-IDX > WN-INS-TABLE-COUNT
039900     CLOSE INSTALLMENT-FILE
040000     .
040100
040200*****************************************************************
040210*  Z0120-WRITE-INSTALLMENT-TABLE-ENTRY -- ONE ROW OUT PER CALL.
040220*  DRIVEN BY INS-IDX SET IN Z0110'S VARYING CLAUSE, SO THE FILE
040230*  COMES BACK OUT IN THE SAME TRANSACTION-ID/INSTALLMENT-NUMBER
040240*  ORDER IT WENT IN -- THE ASCENDING KEY SEARCH ALL RELIES ON
040250*  NEXT RUN.
040260*****************************************************************
040300 Z0120-WRITE-INSTALLMENT-TABLE-ENTRY.                             TR-1231
040400
040500     MOVE IST-TRANSACTION-ID (INS-IDX) TO INS-TRANSACTION-ID
040600     MOVE IST-INSTALLMENT-NBR (INS-IDX) TO INS-INSTALLMENT-NUMBER
040700     MOVE IST-AMOUNT (INS-IDX)          TO INS-AMOUNT
040800     MOVE IST-STATUS (INS-IDX)          TO INS-STATUS
040900
041000     WRITE INSTALLMENT-RECORD
041100     .
