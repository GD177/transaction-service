000100*****************************************************************
000200*  COPYLIB-ACCOUNT                                              *
000300*  Card-account master record.  One entry per account opened    *
000400*  by ACCTMNT; read into a table by TRNPOST/INSTPAY for keyed   *
000500*  lookup of the posting account.  Sequential file, ascending   *
000600*  ACCT-ID (accounts are always appended in assigned order so   *
000700*  the file is self-sorting).                                  *
000800*---------------------------------------------------------------*
000900*  2016-02-08  PBK  REQ 4471   Original layout.                  *
000950*  2016-05-24  SGS  TR-4552    Record was one byte over the      *
000960*                              21-byte length wired into every   *
000970*                              READ/WRITE -- dropped the filler  *
000980*                              byte that snuck in at layout time.*
001000*****************************************************************
001100 01  ACCOUNT-MASTER-RECORD.
001200     05  ACCT-ID                    PIC 9(09).
001300     05  ACCT-DOCUMENT-NUMBER       PIC X(12).
