000100*****************************************************************
000200*  COPYLIB-RPTLINE                                              *
000300*  POSTING REPORT print line, 80 columns, line sequential.      *
000400*  One physical area, four logical views -- heading, posted-    *
000500*  transaction detail, rejected-request detail, and the run's   *
000600*  control-totals footer -- the way submit-invoices lays its    *
000700*  invoice body out over a single 120-byte output-rec.          *
000800*---------------------------------------------------------------*
000900*  2016-02-20  PBK  REQ 4471   Original layout.                 *
001000*  2016-04-19  SGS  REQ 4530   Added the totals-line view.      *
001050*  2016-05-24  SGS  TR-4552    Detail/reject/totals views were  *
001060*                              82/79/81 bytes against an 80-byte*
001070*                              print line -- refigured filler on*
001080*                              all three so every view redefines*
001090*                              the same 80 bytes.               *
001100*****************************************************************
001200 01  POSTING-REPORT-LINE.
001300     05  RPT-LINE                   PIC X(80).
001400
001500 01  RPT-HEADING-LINE REDEFINES POSTING-REPORT-LINE.
001600     05  RPT-HDG-TEXT               PIC X(80).
001700
001800 01  RPT-DETAIL-LINE REDEFINES POSTING-REPORT-LINE.
001900     05  RPT-DET-LABEL              PIC X(08).
002000     05  FILLER                     PIC X(02).
002100     05  RPT-DET-TRN-ID             PIC Z(8)9.
002200     05  FILLER                     PIC X(02).
002300     05  RPT-DET-ACCT-ID            PIC Z(8)9.
002400     05  FILLER                     PIC X(02).
002500     05  RPT-DET-OP-TYPE            PIC Z9.
002600     05  FILLER                     PIC X(02).
002700     05  RPT-DET-AMOUNT             PIC -Z(8)9.99.
002800     05  FILLER                     PIC X(31).
002900
003000 01  RPT-REJECT-LINE REDEFINES POSTING-REPORT-LINE.
003100     05  RPT-REJ-LABEL              PIC X(08).
003200     05  FILLER                     PIC X(02).
003300     05  RPT-REJ-ACCT-ID            PIC Z(8)9.
003400     05  FILLER                     PIC X(02).
003500     05  RPT-REJ-REASON             PIC X(58).
003550     05  FILLER                     PIC X(01).
003600
003700 01  RPT-TOTALS-LINE REDEFINES POSTING-REPORT-LINE.
003800     05  RPT-TOT-LABEL              PIC X(34).
003900     05  RPT-TOT-VALUE              PIC -Z(9)9.99.
004000     05  FILLER                     PIC X(32).
