000100*****************************************************************
000200*  COPYLIB-TRANSACT                                             *
000300*  Posted transaction record, written by TRNPOST and appended   *
000400*  to by INSTPAY (installment payments are transactions too).   *
000500*  TRN-TRANSACTION-ID is assigned sequentially by the posting   *
000600*  run.  TRN-AMOUNT is signed -- negative for debit-type        *
000700*  operations, positive for credit-type operations.             *
000800*                                                                *
000900*  TRN-OPERATION-TYPE codes --                                  *
001000*      01  NORMAL-PURCHASE          (debit)                     *
001100*      02  PURCHASE-INSTALLMENTS    (debit, schedules INSTALL)  *
001200*      03  WITHDRAWAL               (debit)                     *
001300*      04  CREDIT-VOUCHER           (credit)                    *
001400*      05  INSTALLMENT-PAYMENT      (credit)                    *
001500*---------------------------------------------------------------*
001600*  2016-02-11  PBK  REQ 4471   Original layout.                 *
001700*  2016-04-19  SGS  REQ 4530   Added op-type 05 for installment  *
001800*                              payments posted back by INSTPAY. *
001850*  2016-05-24  SGS  TR-4552    Record was one byte over the     *
001860*                              31-byte length wired into every  *
001870*                              READ/WRITE -- dropped the filler *
001880*                              byte that snuck in at layout time*
001890*  2016-06-30  SGS  TR-4561    TRN-AMOUNT was plain DISPLAY --  *
001892*                              house standard is packed decimal *
001894*                              for money on the working files,  *
001896*                              so it is now COMP-3.  Record is  *
001898*                              26 bytes, not 31, as packed.     *
001900*****************************************************************
002000 01  TRANSACTION-RECORD.
002100     05  TRN-TRANSACTION-ID         PIC 9(09).
002200     05  TRN-ACCOUNT-ID             PIC 9(09).
002300     05  TRN-OPERATION-TYPE         PIC 9(02).
002400         88  TRN-OP-NORMAL-PURCHASE       VALUE 01.
002500         88  TRN-OP-PURCHASE-INSTALLMENTS VALUE 02.
002600         88  TRN-OP-WITHDRAWAL            VALUE 03.
002700         88  TRN-OP-CREDIT-VOUCHER        VALUE 04.
002800         88  TRN-OP-INSTALLMENT-PAYMENT   VALUE 05.
002900     05  TRN-AMOUNT                 PIC S9(09)V99 COMP-3.
