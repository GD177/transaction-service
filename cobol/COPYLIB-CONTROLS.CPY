000100*****************************************************************
000200*  COPYLIB-CONTROLS                                             *
000300*  Run-wide control totals.  One copy lives in PBSRUN's         *
000400*  WORKING-STORAGE and is passed BY REFERENCE on every CALL, so  *
000500*  ACCTMNT/TRNPOST/INSTPAY each add into the same counters and   *
000600*  PBSRUN prints one consolidated totals section at the end of  *
000700*  the run.  Counts are COMP for speed; the money totals are    *
000800*  COMP-3 the way the shop already keeps ITEM/INVOICE money.    *
000900*---------------------------------------------------------------*
001000*  2016-02-08  PBK  REQ 4471   Original layout.                 *
001100*****************************************************************
001200 01  CONTROL-TOTALS.
001300     05  CT-ACCOUNTS-CREATED             PIC 9(07)      COMP.
001400     05  CT-TRANSACTIONS-POSTED          PIC 9(07)      COMP.
001500     05  CT-DEBIT-TOTAL                  PIC S9(11)V99  COMP-3.
001600     05  CT-CREDIT-TOTAL                 PIC S9(11)V99  COMP-3.
001700     05  CT-INSTALLMENTS-CREATED         PIC 9(07)      COMP.
001800     05  CT-INSTALLMENT-PMTS-POSTED      PIC 9(07)      COMP.
001900     05  CT-REQUESTS-REJECTED            PIC 9(07)      COMP.
002000     05  FILLER                          PIC X(01).
