000100*****************************************************************
000200*  COPYLIB-IPRREQ                                               *
000300*  Incoming installment-payment request.  Read by INSTPAY, one  *
000400*  request per line.  Identifies the installment being paid by  *
000500*  the owning transaction id plus the installment number.       *
000600*---------------------------------------------------------------*
000700*  2016-02-15  PBK  REQ 4471   Original layout.                 *
000750*  2016-05-24  SGS  TR-4552    Record was one byte over the     *
000760*                              31-byte length wired into every  *
000770*                              READ -- dropped the filler byte  *
000780*                              that snuck in at layout time.    *
000790*  2016-06-30  SGS  TR-4561    IPR-AMOUNT was plain DISPLAY --  *
000792*                              house standard is packed decimal *
000794*                              for money on the working files,  *
000796*                              so it is now COMP-3.  Record is  *
000798*                              26 bytes, not 31, as packed.     *
000800*****************************************************************
000900 01  INSTALLMENT-PAYMENT-REQUEST-RECORD.
001000     05  IPR-ACCOUNT-ID             PIC 9(09).
001100     05  IPR-TRANSACTION-ID         PIC 9(09).
001200     05  IPR-INSTALLMENT-NUMBER     PIC 9(02).
001300     05  IPR-AMOUNT                 PIC S9(09)V99 COMP-3.
