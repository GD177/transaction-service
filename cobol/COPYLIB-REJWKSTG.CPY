000100*****************************************************************
000200*  COPYLIB-REJWKSTG                                             *
000300*  Working storage for the shop's reject-reason routine.        *
000400*  Recast from the old Z0900-error-wkstg SQLCODE layout for a   *
000500*  program that has no EXEC SQL to fail -- WC-REJ-REASON-TEXT   *
000600*  carries the business reason instead of a DB2 abend message.  *
000700*  Put this file in the /COPYLIB directory.                     *
000800*  Include with: 'COPY COPYLIB-REJWKSTG.' in WORKING-STORAGE.   *
000900*---------------------------------------------------------------*
001000*  2016-02-20  PBK  REQ 4471   Recast from Z0900-error-wkstg.   *
001100*****************************************************************
001200 01  WR-REJECT-MESSAGE.
001300     05  WC-REJ-REASON-TEXT         PIC X(58) VALUE SPACE.
001400     05  WC-REJ-PARA                PIC X(30) VALUE SPACE.
001500     05  WC-REJ-SRCFILE             PIC X(20) VALUE SPACE.
001600     05  FILLER                     PIC X(01) VALUE SPACE.
