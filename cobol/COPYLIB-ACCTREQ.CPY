000100*****************************************************************
000200*  COPYLIB-ACCTREQ                                              *
000300*  Incoming account-opening request.  One record per customer   *
000400*  document number submitted for a new card account.  Read by   *
000500*  ACCTMNT, line sequential, one request per line.              *
000600*---------------------------------------------------------------*
000700*  2016-02-08  PBK  REQ 4471   Original layout.                 *
000750*  2016-05-24  SGS  TR-4552    Record was one byte over the     *
000760*                              12-byte length wired into every  *
000770*                              READ -- dropped the filler byte  *
000780*                              that snuck in at layout time.    *
000800*****************************************************************
000900 01  ACCOUNT-REQUEST-RECORD.
001000     05  ARQ-DOCUMENT-NUMBER        PIC X(12).
