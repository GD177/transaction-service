000100*****************************************************************
000200*
000300 IDENTIFICATION DIVISION.
000400 PROGRAM-ID.    TRNPOST.
000500 AUTHOR.        P L BERGKVIST.
000600 INSTALLATION.  PBS FAKTURABYRA AB - DATA AVDELNINGEN.
000700 DATE-WRITTEN.  1987-07-06.
000800 DATE-COMPILED.
000900 SECURITY.      INTERNAL USE ONLY - PBS PERSONAL EJ FOR SPRIDNING.
001000*
001100*****************************************************************
001200*  TRNPOST  --  TRANSACTION POSTING  (STEP 20)
001300*
001400*  LOADS THE ACCOUNT MASTER (WRITTEN BY ACCTMNT) INTO A TABLE,
001500*  ASCENDING BY ACCT-ID, AND SEARCHES IT TO CONFIRM A REQUESTED
001600*  ACCOUNT EXISTS.  READS THE TRANSACTION-REQUEST FEED IN INPUT
001700*  ORDER.  A REQUEST IS VALID WHEN THE AMOUNT IS GREATER THAN
001800*  ZERO, THE OPERATION TYPE IS 01-05, AND THE ACCOUNT IS ON THE
001900*  MASTER.  VALID REQUESTS ARE ASSIGNED THE NEXT TRANSACTION ID,
002000*  SIGNED PER THE OPERATION TYPE (DEBIT TYPES NEGATIVE, CREDIT
002100*  TYPES POSITIVE), AND WRITTEN TO THE TRANSACTION FILE; A TYPE
002200*  02 (PURCHASE WITH INSTALLMENTS) REQUEST ALSO SCHEDULES ITS
002300*  INSTALLMENT RECORDS, NUMBERED 1..N, STATUS PENDING.  INVALID
002400*  REQUESTS ARE REJECTED TO THE POSTING REPORT AND DO NOT STOP
002500*  THE RUN.
002600*
002700*  CALLED FROM PBSRUN WITH THE SHARED CONTROL-TOTALS GROUP.
002800*-----------------------------------------------------------------
002900*  CHANGE LOG
003000*-----------------------------------------------------------------
003100*  1987-07-06  PLB  REQ 4471   ORIGINAL VERSION.
003200*  1987-07-20  PLB  REQ 4479   ACCOUNT MASTER NOW LOADED TO A
003300*                              TABLE AND SEARCHED ALL, IN PLACE
003400*                              OF THE ONE-RECORD-AT-A-TIME MATCH
003500*                              AGAINST A SORTED WORK FILE USED IN
003600*                              THE FIRST CUT.
003700*  1988-01-11  BKA  REQ 4502   REJECT LINES NOW WRITTEN TO THE
003800*                              SAME POSTING REPORT AS STEP 10/30.
003900*  1989-09-19  BKA  TR-1123    SIGN OF CT-CREDIT-TOTAL WAS BEING
004000*                              ACCUMULATED FROM THE WRONG FIELD
004100*                              WHEN OPERATION TYPE 04 FOLLOWED A
004200*                              REJECTED REQUEST - FIXED BY MOVING
004300*                              THE SIGN TEST INTO B0300.
004400*  1991-11-08  SGS  TR-1177    OPERATION TYPE NO LONGER LIMITED TO
004500*                              01-04 - TYPE 05 (INSTALLMENT
004600*                              PAYMENT) IS NOW A VALID CODE HERE
004700*                              TOO, SINCE INSTPAY POSTS THROUGH
004800*                              THE SAME VALIDATION TABLE.
004900*  1993-11-22  SGS  TR-1204    REPORT NOW OPENED EXTEND SO THE
005000*                              HEADING AND STEP 10 DETAIL LINES
005100*                              SURVIVE.
005200*  1998-09-30  BKA  Y2K-118    NO DATE FIELDS ON THESE RECORDS -
005300*                              REVIEWED FOR THE 2000 AUDIT ONLY.
005310*  2002-04-09  PLB  TR-4553    VALIDATION NOW EXITS AS SOON AS A
005320*                              REQUEST FAILS ITS FIRST BAD TEST,
005330*                              INSTEAD OF FALLING THROUGH THE
005340*                              REMAINING CHECKS AND OVERWRITING
005350*                              THE REJECT REASON.
005400*****************************************************************
005500
005600 ENVIRONMENT DIVISION.
005700*-----------------------------------------------------------------
005800 CONFIGURATION SECTION.
005900 SOURCE-COMPUTER.  IBM-3090.
006000 OBJECT-COMPUTER.  IBM-3090.
006100 SPECIAL-NAMES.
006200     C01 IS TOP-OF-FORM.
006300
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600     SELECT OPTIONAL ACCOUNT-MASTER-FILE ASSIGN TO 'ACCTMSTR'
006700         ORGANIZATION IS SEQUENTIAL
006800         FILE STATUS IS AMF-FS.
006900
007000     SELECT TRANSACTION-REQUEST-FILE ASSIGN TO 'TRNREQ'
007100         ORGANIZATION IS SEQUENTIAL
007200         FILE STATUS IS TRQ-FS.
007300
007400     SELECT TRANSACTION-FILE ASSIGN TO 'TRNFILE'
007500         ORGANIZATION IS SEQUENTIAL
007600         FILE STATUS IS TRN-FS.
007700
007800     SELECT INSTALLMENT-FILE ASSIGN TO 'INSTFILE'
007900         ORGANIZATION IS SEQUENTIAL
008000         FILE STATUS IS INS-FS.
008100
008200     SELECT POSTING-REPORT ASSIGN TO 'POSTRPT'
008300         ORGANIZATION IS LINE SEQUENTIAL
008400         FILE STATUS IS RPT-FS.
008500
008600*****************************************************************
008700 DATA DIVISION.
008800*-----------------------------------------------------------------
008900 FILE SECTION.
009000
009100 FD  ACCOUNT-MASTER-FILE.
009200     COPY COPYLIB-ACCOUNT.
009300
009400 FD  TRANSACTION-REQUEST-FILE.
009500     COPY COPYLIB-TRNREQ.
009600
009700 FD  TRANSACTION-FILE.
009800     COPY COPYLIB-TRANSACT.
009900
010000 FD  INSTALLMENT-FILE.
010100     COPY COPYLIB-INSTALL.
010200
010300 FD  POSTING-REPORT.
010400     COPY COPYLIB-RPTLINE.
010500
010600*****************************************************************
010700 WORKING-STORAGE SECTION.
010800
010900*    SWITCHES -- ONE BYTE, ONE 88, HOUSE STYLE THROUGHOUT.
010910*    REQUEST-VALID-SWITCH AND ACCOUNT-FOUND-SWITCH ARE RESET AT
010920*    THE TOP OF EACH VALIDATION PASS, NOT CARRIED OVER FROM THE
010930*    PRIOR REQUEST, SO A REQUEST CAN NEVER INHERIT A PRIOR
010940*    REQUEST'S PASS/FAIL RESULT BY ACCIDENT.
011000 01  TRNPOST-SWITCHES.
011100     05  AMF-EOF-SWITCH              PIC X(1) VALUE 'N'.
011200         88  AMF-EOF                          VALUE 'Y'.
011300     05  TRQ-EOF-SWITCH              PIC X(1) VALUE 'N'.
011400         88  TRQ-EOF                          VALUE 'Y'.
011500     05  REQUEST-VALID-SWITCH        PIC X(1) VALUE 'N'.
011600         88  REQUEST-IS-VALID                 VALUE 'Y'.
011700     05  ACCOUNT-FOUND-SWITCH        PIC X(1) VALUE 'N'.
011800         88  ACCOUNT-WAS-FOUND                VALUE 'Y'.
011900     05  FILLER                      PIC X(1) VALUE SPACE.
012000
012100 01  FILE-STATUS-FIELDS.
012200     05  AMF-FS                      PIC XX.
012300         88  AMF-SUCCESSFUL              VALUE '00'.
012400     05  TRQ-FS                      PIC XX.
012500         88  TRQ-SUCCESSFUL              VALUE '00'.
012600     05  TRN-FS                      PIC XX.
012700         88  TRN-SUCCESSFUL              VALUE '00'.
012800     05  INS-FS                      PIC XX.
012900         88  INS-SUCCESSFUL              VALUE '00'.
013000     05  RPT-FS                      PIC XX.
013100         88  RPT-SUCCESSFUL              VALUE '00'.
013200     05  FILLER                      PIC X(1) VALUE SPACE.
013300
013400*    WORKING STORAGE FOR THE REJECT-REASON ROUTINE
013500     COPY COPYLIB-REJWKSTG.
013600
013700*    ACCOUNT MASTER, LOADED ONCE AND SEARCHED ALL BY ACCT-ID.
013800*    THE MASTER IS ALWAYS WRITTEN IN ASSIGNED (ASCENDING) ORDER
013900*    BY ACCTMNT, SO THE TABLE COMES UP ALREADY IN KEY SEQUENCE
014000*    WITHOUT A SORT STEP.  THE TABLE ITSELF HOLDS ONLY THE TWO
014010*    FIELDS THIS STEP ACTUALLY NEEDS -- ID FOR THE SEARCH, DOCUMENT
014020*    NUMBER PURELY AS A TRACE AID -- NOT THE WHOLE MASTER RECORD.
014100 77  WN-ACCOUNT-TABLE-COUNT    PIC 9(05)     COMP VALUE ZERO.
014200 01  ACCOUNT-TABLE-AREA.
014300     05  ACCOUNT-TABLE-ENTRY OCCURS 1 TO 20000 TIMES
014400                             DEPENDING ON WN-ACCOUNT-TABLE-COUNT
014500                             ASCENDING KEY IS ACT-ID
014600                             INDEXED BY ACT-IDX.
014700         10  ACT-ID                  PIC 9(09).
014800         10  ACT-DOCUMENT-NUMBER     PIC X(12).
014900
015000*    ID ASSIGNMENT, SUBSCRIPTS AND SCRATCH FIELDS - STANDALONE
015010*    WN-NEXT-TRN-ID IS RUN-LOCAL, LIKE ACCTMNT'S HIGHEST-ID
015020*    COUNTER, BUT STARTS AT ZERO EVERY RUN RATHER THAN BEING
015030*    RESCANNED OFF AN EXISTING FILE -- THE TRANSACTION FILE IS
015040*    OUTPUT-ONLY, NOT APPENDED TO ACROSS RUNS.
015100 77  WN-NEXT-TRN-ID    PIC 9(09)     COMP VALUE ZERO.
015200 77  WN-INSTALLMENT-NBR    PIC 9(02)     COMP VALUE ZERO.
015300 77  WC-OP-TYPE-EDIT                 PIC Z9.
015400 77  WC-ACCT-ID-EDIT                 PIC Z(8)9.
015500
015600*****************************************************************
015700 LINKAGE SECTION.
015800
015900     COPY COPYLIB-CONTROLS.
016000
016100*****************************************************************
016110*  000-TRANSACTION-POSTING -- STEP DRIVER.
016120*  ONE PASS: LOAD THE ACCOUNT TABLE FROM THE MASTER, WORK THE
016130*  TRANSACTION-REQUEST FEED TO EOF, CLOSE OUT.  LIKE STEP 10,
016140*  THERE IS NO RESTART LOGIC OF ITS OWN -- A MID-RUN ABEND MEANS
016150*  THE WHOLE NIGHTLY STREAM IS RERUN FROM ITS LAST CHECKPOINT.
016160*****************************************************************
016200 PROCEDURE DIVISION USING CONTROL-TOTALS.
016300 000-TRANSACTION-POSTING.
016400
016500     MOVE 'TRNPOST.CBL' TO WC-REJ-SRCFILE
016600     PERFORM A0100-INIT
016700     PERFORM B0100-PROCESS-TRANSACTION-REQUESTS UNTIL TRQ-EOF
016800     PERFORM Z0100-END
016900
017000     EXIT PROGRAM
017100     .
017200
017300*****************************************************************
017310*  A0100-INIT -- OPEN THE FILES, LOAD THE ACCOUNT TABLE.
017320*  THE MASTER MAY LEGITIMATELY NOT EXIST YET (SELECT OPTIONAL) IF
017330*  STEP 10 REJECTED EVERY ACCOUNT REQUEST ON A BRAND-NEW RUN;
017340*  A0110 IS SIMPLY SKIPPED IN THAT CASE AND THE TABLE STAYS EMPTY,
017350*  WHICH LEAVES EVERY SUBSEQUENT TRANSACTION UNMATCHED AND
017360*  REJECTED RATHER THAN ABENDING THE STEP.
017370*****************************************************************
017400 A0100-INIT.
017500
017600     OPEN INPUT ACCOUNT-MASTER-FILE
017700     IF AMF-SUCCESSFUL
017800         READ ACCOUNT-MASTER-FILE
017900             AT END SET AMF-EOF TO TRUE
018000         END-READ
018100         PERFORM A0110-LOAD-ACCOUNT-TABLE UNTIL AMF-EOF           REQ4479 
018200         CLOSE ACCOUNT-MASTER-FILE
018300     END-IF
018400
018500     OPEN OUTPUT TRANSACTION-FILE
018600     OPEN OUTPUT INSTALLMENT-FILE
018700     OPEN INPUT TRANSACTION-REQUEST-FILE
018800     OPEN EXTEND POSTING-REPORT                                   TR-1204 
018900
019000     MOVE ZERO TO WN-NEXT-TRN-ID
019100
019200     IF NOT TRQ-SUCCESSFUL
019300         SET TRQ-EOF TO TRUE
019400     ELSE
019500         PERFORM B0110-READ-TRANSACTION-REQUEST
019600     END-IF
019700     .
019800
019900*****************************************************************
019910*  A0110-LOAD-ACCOUNT-TABLE -- ONE MASTER RECORD PER CALL.
019920*  THE 20000-ENTRY CEILING IS THE SAME OCCURS LIMIT ACTMNT USES
019930*  FOR ITS OWN INTERNAL WORK -- IN PRACTICE THE BUREAU HAS NEVER
019940*  RUN A BOOK ANYWHERE NEAR THAT SIZE, BUT THE TEST IS LEFT IN SO
019950*  A RUNAWAY MASTER STOPS QUIETLY FEEDING THE TABLE RATHER THAN
019960*  SUBSCRIPTING PAST THE END OF THE OCCURS CLAUSE.
019970*****************************************************************
020000 A0110-LOAD-ACCOUNT-TABLE.                                        REQ4479
020100
020200     IF WN-ACCOUNT-TABLE-COUNT < 20000                            REQ4479 
020300         ADD 1 TO WN-ACCOUNT-TABLE-COUNT
020400         MOVE ACCT-ID OF ACCOUNT-MASTER-RECORD
020500                 TO ACT-ID (WN-ACCOUNT-TABLE-COUNT)
020600         MOVE ACCT-DOCUMENT-NUMBER
020700                 TO ACT-DOCUMENT-NUMBER (WN-ACCOUNT-TABLE-COUNT)
020800     END-IF
020900
021000     READ ACCOUNT-MASTER-FILE
021100         AT END SET AMF-EOF TO TRUE
021200     END-READ
021300     .
021400
021500*****************************************************************
021510*  B0100-PROCESS-TRANSACTION-REQUESTS -- ONE REQUEST PER CALL.
021520*  VALIDATE-THEN-DISPATCH, THE SAME SHAPE AS STEP 10.  A TYPE 02
021530*  REQUEST GETS ITS INSTALLMENT SCHEDULE BUILT ONLY AFTER THE
021540*  TRANSACTION ITSELF IS SAFELY WRITTEN, SO A SCHEDULE NEVER
021550*  EXISTS FOR A TRANSACTION ID THAT WAS NEVER ACTUALLY POSTED.
021560*****************************************************************
021600 B0100-PROCESS-TRANSACTION-REQUESTS.
021700
021800     PERFORM B0200-VALIDATE-TRANSACTION-REQUEST THRU B0200-EXIT    TR-4553
021900     IF REQUEST-IS-VALID
022000         PERFORM B0300-POST-TRANSACTION
022100         IF TRQ-OPERATION-TYPE OF TRANSACTION-REQUEST-RECORD = 02
022200             PERFORM B0400-CREATE-INSTALLMENT-SCHEDULE
022300         END-IF
022400     ELSE
022500         PERFORM B0900-REJECT-TRANSACTION-REQUEST                 REQ4502 
022600     END-IF
022700
022800     PERFORM B0110-READ-TRANSACTION-REQUEST
022900     .
023000
023100*****************************************************************
023110*  B0110-READ-TRANSACTION-REQUEST -- FEED READ, SETS TRQ-EOF.
023120*  OWN PARAGRAPH FOR THE SAME REASON AS THE STEP 10 EQUIVALENT --
023130*  ONE READ SERVES BOTH THE PRIMING READ IN A0100-INIT AND THE
023140*  READ AT THE BOTTOM OF THE B0100 LOOP.
023150*****************************************************************
023200 B0110-READ-TRANSACTION-REQUEST.
023300
023400     READ TRANSACTION-REQUEST-FILE
023500         AT END SET TRQ-EOF TO TRUE
023600     END-READ
023700     .
023800
023900*****************************************************************
023910*  B0200-VALIDATE-TRANSACTION-REQUEST -- THREE TESTS, IN ORDER.
023920*  AMOUNT, THEN OPERATION TYPE, THEN ACCOUNT-ON-FILE -- EACH ONE
023930*  EXITS AT ONCE ON FAILURE (TR-4553) SO THE REJECT REASON WRITTEN
023940*  TO THE REPORT IS ALWAYS THE FIRST THING WRONG WITH THE
023950*  REQUEST, NOT THE LAST TEST THAT HAPPENED TO RUN.
023960*****************************************************************
024000 B0200-VALIDATE-TRANSACTION-REQUEST.
024100
024200     SET REQUEST-IS-VALID TO TRUE
024300     MOVE SPACE TO WC-REJ-REASON-TEXT
024400
024500     IF TRQ-AMOUNT OF TRANSACTION-REQUEST-RECORD NOT > ZERO
024600         SET REQUEST-IS-VALID TO FALSE
024700         MOVE 'TRANSACTION AMOUNT MUST BE GREATER THAN ZERO.'
024800                                  TO WC-REJ-REASON-TEXT
024850         GO TO B0200-EXIT                                         TR-4553
024900     END-IF
025000     EVALUATE TRQ-OPERATION-TYPE OF TRANSACTION-REQUEST-RECORD
025100         WHEN 01 THRU 05                                          TR-1177
025200             CONTINUE
025300         WHEN OTHER
025400             SET REQUEST-IS-VALID TO FALSE
025500             MOVE TRQ-OPERATION-TYPE OF
025600                      TRANSACTION-REQUEST-RECORD
025700                              TO WC-OP-TYPE-EDIT
025800             STRING 'INVALID OPERATIONTYPE ID: '
025900                                      DELIMITED BY SIZE
026000                    WC-OP-TYPE-EDIT   DELIMITED BY SIZE
026100                    INTO WC-REJ-REASON-TEXT
026150             GO TO B0200-EXIT                                     TR-4553
026200     END-EVALUATE
026300
026500     PERFORM B0210-FIND-ACCOUNT
026600     IF NOT ACCOUNT-WAS-FOUND
026700         SET REQUEST-IS-VALID TO FALSE
026800         MOVE TRQ-ACCOUNT-ID OF TRANSACTION-REQUEST-RECORD
026900                              TO WC-ACCT-ID-EDIT
027000         STRING 'ACCOUNT NOT FOUND WITH ID: '
027100                                      DELIMITED BY SIZE
027200                WC-ACCT-ID-EDIT   DELIMITED BY SIZE
027300                INTO WC-REJ-REASON-TEXT
027400     END-IF
027700     .
027720
027750 B0200-EXIT.                                                       TR-4553
027760     EXIT.
027800
027900*****************************************************************
027910*  B0210-FIND-ACCOUNT -- BINARY SEARCH OF THE IN-MEMORY TABLE.
027920*  SEARCH ALL REPLACED A SORT/MATCH AGAINST THE MASTER IN THE
027930*  REQ 4479 REWORK (SEE THE CHANGE LOG) ONCE THE MASTER WAS SMALL
027940*  ENOUGH TO HOLD WHOLE IN WORKING STORAGE -- A ZERO-ENTRY TABLE
027950*  IS GUARDED SEPARATELY SO SEARCH ALL IS NEVER ISSUED EMPTY.
027960*****************************************************************
028000 B0210-FIND-ACCOUNT.
028100
028200     SET ACCOUNT-WAS-FOUND TO FALSE
028300     IF WN-ACCOUNT-TABLE-COUNT > ZERO
028400         SET ACT-IDX TO 1
028500         SEARCH ALL ACCOUNT-TABLE-ENTRY                           REQ4479 
028600             WHEN ACT-ID (ACT-IDX) =
028700                  TRQ-ACCOUNT-ID OF TRANSACTION-REQUEST-RECORD
028800                 SET ACCOUNT-WAS-FOUND TO TRUE
028900         END-SEARCH
029000     END-IF
029100     .
029200
029300*****************************************************************
029310*  B0300-POST-TRANSACTION -- ASSIGN, SIGN, WRITE.
029320*  WN-NEXT-TRN-ID IS A RUN-LOCAL COUNTER, NOT CARRIED FORWARD FROM
029330*  THE PRIOR RUN, SINCE THE TRANSACTION FILE ITSELF IS A FRESH
029340*  OUTPUT EACH NIGHT (TR-1204 CHANGED THE REPORT, NOT THIS FILE,
029350*  TO EXTEND MODE).  THE SIGN TEST WAS MOVED HERE BY TR-1123 SO IT
029360*  ALWAYS SEES THE CURRENT REQUEST'S OWN OPERATION TYPE.
029370*****************************************************************
029400 B0300-POST-TRANSACTION.
029500
029600     ADD 1 TO WN-NEXT-TRN-ID
029700     MOVE WN-NEXT-TRN-ID TO TRN-TRANSACTION-ID
029800     MOVE TRQ-ACCOUNT-ID OF TRANSACTION-REQUEST-RECORD
029900                          TO TRN-ACCOUNT-ID
030000     MOVE TRQ-OPERATION-TYPE OF TRANSACTION-REQUEST-RECORD
030100                          TO TRN-OPERATION-TYPE
030200
030300     EVALUATE TRUE                                                TR-1177 
030400         WHEN TRN-OP-NORMAL-PURCHASE                              TR-1177 
030500         WHEN TRN-OP-PURCHASE-INSTALLMENTS                        TR-1177 
030600         WHEN TRN-OP-WITHDRAWAL                                   TR-1177 
030700             COMPUTE TRN-AMOUNT =
030800                 ZERO - TRQ-AMOUNT OF TRANSACTION-REQUEST-RECORD
030900         WHEN OTHER
031000             MOVE TRQ-AMOUNT OF TRANSACTION-REQUEST-RECORD
031100                          TO TRN-AMOUNT
031200     END-EVALUATE
031300
031400     WRITE TRANSACTION-RECORD
031500     ADD 1 TO CT-TRANSACTIONS-POSTED
031600
031700     IF TRN-AMOUNT < ZERO
031800         SUBTRACT TRN-AMOUNT FROM CT-DEBIT-TOTAL                  TR-1123 
031900     ELSE
032000         ADD TRN-AMOUNT TO CT-CREDIT-TOTAL                        TR-1123 
032100     END-IF
032200
032300     PERFORM B0350-WRITE-DETAIL-LINE
032400     .
032500
032600*****************************************************************
032610*  B0350-WRITE-DETAIL-LINE -- ONE LINE PER POSTED TRANSACTION.
032620*  SHARES THE SAME RPT-LINE LAYOUT AS STEP 10'S DETAIL LINE, JUST
032630*  A DIFFERENT LABEL, SO THE TWO STEPS' OUTPUT INTERLEAVES ON THE
032640*  ONE POSTING REPORT WITHOUT A SEPARATE HEADING OR COLUMN SET.
032650*****************************************************************
032700 B0350-WRITE-DETAIL-LINE.
032800
032900     MOVE SPACE TO RPT-LINE
033000     MOVE 'TRN-POST' TO RPT-DET-LABEL
033100     MOVE TRN-TRANSACTION-ID TO RPT-DET-TRN-ID
033200     MOVE TRN-ACCOUNT-ID TO RPT-DET-ACCT-ID
033300     MOVE TRN-OPERATION-TYPE TO RPT-DET-OP-TYPE
033400     MOVE TRN-AMOUNT TO RPT-DET-AMOUNT
033500     WRITE RPT-LINE
033600     .
033700
033800*****************************************************************
033810*  B0400-CREATE-INSTALLMENT-SCHEDULE -- SPINS OFF ONE SCHEDULE
033820*  ROW PER INSTALLMENT REQUESTED.  ONLY REACHED FOR OPERATION
033830*  TYPE 02, SINCE A PLAIN PURCHASE OR PAYMENT HAS NOTHING TO
033840*  SCHEDULE -- THE COUNT COMES STRAIGHT OFF THE REQUEST RECORD,
033850*  NOT RECOMPUTED FROM THE TRANSACTION AMOUNT.
033860*****************************************************************
033900 B0400-CREATE-INSTALLMENT-SCHEDULE.
034000
034100     PERFORM B0410-WRITE-INSTALLMENT-RECORD
034200         VARYING WN-INSTALLMENT-NBR FROM 1 BY 1
034300         UNTIL WN-INSTALLMENT-NBR >
034400               TRQ-INSTALLMENT-COUNT OF TRANSACTION-REQUEST-RECORD
034500     .
034600
034700*****************************************************************
034710*  B0410-WRITE-INSTALLMENT-RECORD -- ONE ROW, STATUS PENDING.
034720*  KEYED BY TRANSACTION ID PLUS INSTALLMENT NUMBER, NOT BY ACCOUNT,
034730*  SINCE INSTPAY LOOKS UP AN INSTALLMENT BY THE SAME TWO FIELDS
034740*  THE PAYMENT REQUEST CARRIES -- THE ACCOUNT NEVER NEEDS TO BE
034750*  ON THIS RECORD AT ALL.
034760*****************************************************************
034800 B0410-WRITE-INSTALLMENT-RECORD.
034900
035000     MOVE TRN-TRANSACTION-ID TO INS-TRANSACTION-ID
035100     MOVE WN-INSTALLMENT-NBR TO INS-INSTALLMENT-NUMBER
035200     MOVE TRQ-INSTALLMENT-AMOUNT (WN-INSTALLMENT-NBR)
035300                          TO INS-AMOUNT
035400     SET INS-STATUS-PENDING TO TRUE
035500
035600     WRITE INSTALLMENT-RECORD
035700     ADD 1 TO CT-INSTALLMENTS-CREATED
035800     .
035900
036000*****************************************************************
036010*  B0900-REJECT-TRANSACTION-REQUEST -- WRITE THE REJECT LINE.
036020*  RPT-REJ-ACCT-ID IS STILL MEANINGFUL HERE, UNLIKE THE ACCOUNT
036030*  STEP'S REJECT PARAGRAPH, SINCE A REJECTED TRANSACTION REQUEST
036040*  ALREADY NAMES A REAL (OR SUPPOSED) ACCOUNT ID -- IT IS THE
036050*  REASON TEXT, NOT THE ACCOUNT ID, THAT CARRIES THE DETAIL.
036060*****************************************************************
036100 B0900-REJECT-TRANSACTION-REQUEST.
036200
036300     MOVE SPACE TO RPT-LINE
036400     MOVE 'TRN-REJ' TO RPT-REJ-LABEL
036500     MOVE TRQ-ACCOUNT-ID OF TRANSACTION-REQUEST-RECORD
036600                          TO RPT-REJ-ACCT-ID
036700     MOVE WC-REJ-REASON-TEXT TO RPT-REJ-REASON
036800
036900     WRITE RPT-LINE
037000     ADD 1 TO CT-REQUESTS-REJECTED
037100     .
037200
037300*****************************************************************
037310*  Z0100-END -- STEP CLEANUP.
037320*  CLOSES THE REQUEST FEED, THE TRANSACTION FILE, THE INSTALLMENT
037330*  FILE AND THE POSTING REPORT IN ONE PLACE SO STEP 30 (INSTPAY)
037340*  IS FREE TO REOPEN THE LATTER TWO ON ITS OWN TERMS.
037350*****************************************************************
037400 Z0100-END.
037500
037600     CLOSE TRANSACTION-REQUEST-FILE
037700     CLOSE TRANSACTION-FILE
037800     CLOSE INSTALLMENT-FILE
037900     CLOSE POSTING-REPORT
038000     .
