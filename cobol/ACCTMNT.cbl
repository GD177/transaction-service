000100*****************************************************************
000200*
000300 IDENTIFICATION DIVISION.
000400 PROGRAM-ID.    ACCTMNT.
000500 AUTHOR.        P L BERGKVIST.
000600 INSTALLATION.  PBS FAKTURABYRA AB - DATA AVDELNINGEN.
000700 DATE-WRITTEN.  1987-06-22.
000800 DATE-COMPILED.
000900 SECURITY.      INTERNAL USE ONLY - PBS PERSONAL EJ FOR SPRIDNING.
001000*
001100*****************************************************************
001200*  ACCTMNT  --  CARD-ACCOUNT MAINTENANCE  (STEP 10)
001300*
001400*  READS THE ACCOUNT-REQUEST FEED, ONE CUSTOMER DOCUMENT NUMBER
001500*  PER LINE.  A REQUEST IS VALID WHEN THE DOCUMENT NUMBER IS NOT
001600*  BLANK AND ITS SIGNIFICANT (NON-TRAILING-SPACE) LENGTH IS 9 TO
001700*  12 CHARACTERS.  VALID REQUESTS ARE ASSIGNED THE NEXT ACCOUNT
001800*  ID AFTER THE HIGHEST ONE ALREADY ON THE ACCOUNT MASTER AND
001900*  APPENDED TO IT; INVALID REQUESTS ARE REJECTED TO THE POSTING
002000*  REPORT AND DO NOT STOP THE RUN.
002100*
002200*  CALLED FROM PBSRUN WITH THE SHARED CONTROL-TOTALS GROUP.
002300*-----------------------------------------------------------------
002400*  CHANGE LOG
002500*-----------------------------------------------------------------
002600*  1987-06-22  PLB  REQ 4471   ORIGINAL VERSION.
002700*  1987-08-14  PLB  REQ 4479   HIGHEST-ID SCAN OF THE OLD MASTER
002800*                              ADDED SO A RERUN DOES NOT REUSE
002900*                              ACCOUNT IDS.
003000*  1988-01-11  BKA  REQ 4502   REJECT LINES NOW WRITTEN TO THE
003100*                              SAME POSTING REPORT AS STEP 20/30
003200*                              INSTEAD OF A SEPARATE BAD FILE.
003300*  1990-06-05  SGS  TR-1167    BLANK-DOCUMENT-NUMBER REQUESTS WERE
003400*                              SLIPPING THROUGH AS LENGTH 12 WHEN
003500*                              THE FIELD WAS ALL SPACES - FIXED
003600*                              BY TESTING WN-DOC-LENGTH = ZERO
003700*                              SEPARATELY.
003800*  1993-11-22  SGS  TR-1204    REPORT NOW OPENED EXTEND SO THE
003900*                              HEADING WRITTEN BY PBSRUN SURVIVES.
004000*  1998-09-30  BKA  Y2K-118    NO DATE FIELDS ON THIS RECORD - NO
004100*                              CENTURY WINDOWING NEEDED HERE, BUT
004200*                              REVIEWED FOR THE 2000 AUDIT ANYWAY.
004210*  2002-04-09  PLB  TR-4553    BLANK-DOCUMENT-NUMBER CHECK NOW
004220*                              EXITS THE VALIDATION PARAGRAPH
004230*                              IMMEDIATELY INSTEAD OF FALLING
004240*                              THROUGH TO THE LENGTH-RANGE TEST.
004300*****************************************************************
004400
004500 ENVIRONMENT DIVISION.
004600*-----------------------------------------------------------------
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER.  IBM-3090.
004900 OBJECT-COMPUTER.  IBM-3090.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT ACCOUNT-REQUEST-FILE ASSIGN TO 'ACCTREQ'
005600         ORGANIZATION IS LINE SEQUENTIAL
005700         FILE STATUS IS ARQ-FS.
005800
005900     SELECT OPTIONAL ACCOUNT-MASTER-FILE ASSIGN TO 'ACCTMSTR'
006000         ORGANIZATION IS SEQUENTIAL
006100         FILE STATUS IS AMF-FS.
006200
006300     SELECT POSTING-REPORT ASSIGN TO 'POSTRPT'
006400         ORGANIZATION IS LINE SEQUENTIAL
006500         FILE STATUS IS RPT-FS.
006600
006700*****************************************************************
006800 DATA DIVISION.
006900*-----------------------------------------------------------------
007000 FILE SECTION.
007100
007200 FD  ACCOUNT-REQUEST-FILE.
007300     COPY COPYLIB-ACCTREQ.
007400
007500 FD  ACCOUNT-MASTER-FILE.
007600     COPY COPYLIB-ACCOUNT.
007700
007800 FD  POSTING-REPORT.
007900     COPY COPYLIB-RPTLINE.
008000
008100*****************************************************************
008200 WORKING-STORAGE SECTION.
008300
008350*    SWITCHES -- ONE BYTE, ONE 88, HOUSE STYLE.  AMF-WAS-PRESENT
008360*    IS THE ONE THAT IS NOT AN EOF FLAG: IT REMEMBERS WHETHER
008370*    THE MASTER EXISTED AT ALL SO A0100 CAN TELL "NO MASTER YET"
008380*    FROM "MASTER PRESENT BUT EMPTY".
008400*    SWITCHES
008500 01  ACCTMNT-SWITCHES.
008600     05  ARQ-EOF-SWITCH              PIC X(1) VALUE 'N'.
008700         88  ARQ-EOF                          VALUE 'Y'.
008800     05  AMF-EOF-SWITCH              PIC X(1) VALUE 'N'.
008900         88  AMF-EOF                          VALUE 'Y'.
009000     05  AMF-WAS-PRESENT-SWITCH      PIC X(1) VALUE 'N'.
009100         88  AMF-WAS-PRESENT                  VALUE 'Y'.
009200     05  REQUEST-VALID-SWITCH        PIC X(1) VALUE 'N'.
009300         88  REQUEST-IS-VALID                 VALUE 'Y'.
009400     05  FILLER                      PIC X(1) VALUE SPACE.
009500
009600 01  FILE-STATUS-FIELDS.
009700     05  ARQ-FS                      PIC XX.
009800         88  ARQ-SUCCESSFUL              VALUE '00'.
009900     05  AMF-FS                      PIC XX.
010000         88  AMF-SUCCESSFUL              VALUE '00'.
010100     05  RPT-FS                      PIC XX.
010200         88  RPT-SUCCESSFUL              VALUE '00'.
010300     05  FILLER                      PIC X(1) VALUE SPACE.
010400
010500*    WORKING STORAGE FOR THE REJECT-REASON ROUTINE
010600     COPY COPYLIB-REJWKSTG.
010700
010800*    ID ASSIGNMENT AND SCRATCH FIELDS - STANDALONE COUNTERS
010810*    WN-HIGHEST-ACCT-ID SURVIVES ONLY THE ONE RUN -- IT IS
010820*    REBUILT FROM THE MASTER EVERY TIME BY A0110, NOT CARRIED
010830*    ON A SEPARATE COUNTER FILE, SO A RERUN AFTER AN ABEND CAN
010840*    NEVER GET OUT OF STEP WITH WHAT IS ACTUALLY ON DISK.
010900 77  WN-HIGHEST-ACCT-ID    PIC 9(09)     COMP VALUE ZERO.
011000 77  WN-TRAILING-SPACES    PIC 9(02)     COMP VALUE ZERO.
011100 77  WN-DOC-LENGTH    PIC 9(02)     COMP VALUE ZERO.
011200
011300*****************************************************************
011400 LINKAGE SECTION.
011500
011600     COPY COPYLIB-CONTROLS.
011700
011800*****************************************************************
011810*  000-ACCOUNT-MAINTENANCE -- STEP DRIVER.
011820*  ONE PASS: PRIME THE TABLES AND OPEN THE FILES, WORK THE
011830*  REQUEST FEED TO EOF, CLOSE OUT.  NO RESTART LOGIC -- IF THE
011840*  STEP ABENDS MID-RUN THE JOB IS RERUN FROM THE LAST GOOD
011850*  CHECKPOINT OF THE WHOLE NIGHTLY STREAM, NOT RESTARTED HERE.
011860*****************************************************************
011900 PROCEDURE DIVISION USING CONTROL-TOTALS.
012000 000-ACCOUNT-MAINTENANCE.
012100
012200     MOVE 'ACCTMNT.CBL' TO WC-REJ-SRCFILE
012300     PERFORM A0100-INIT
012400     PERFORM B0100-PROCESS-ACCOUNT-REQUESTS UNTIL ARQ-EOF
012500     PERFORM Z0100-END
012600
012700     EXIT PROGRAM
012800     .
012900
013000*****************************************************************
013010*  A0100-INIT -- OPEN THE FILES, LOAD PASS.
013020*  THE MASTER IS SCANNED ONCE, INPUT MODE, PURELY TO PICK UP THE
013030*  HIGHEST ACCT-ID ALREADY ASSIGNED (SEE A0110); IT IS THEN
013040*  REOPENED EXTEND SO NEW ACCOUNTS LAND AFTER THE EXISTING ONES
013050*  WITHOUT DISTURBING THEIR KEY ORDER.  A MASTER THAT DOES NOT
013060*  YET EXIST (FIRST RUN) IS NOT AN ERROR -- AMF-WAS-PRESENT
013070*  STAYS FALSE AND THE HIGHEST-ID SCAN IS SIMPLY SKIPPED.
013080*****************************************************************
013100 A0100-INIT.
013200
013300     OPEN INPUT ACCOUNT-MASTER-FILE
013400     IF AMF-SUCCESSFUL
013500         SET AMF-WAS-PRESENT TO TRUE
013600         READ ACCOUNT-MASTER-FILE
013700             AT END SET AMF-EOF TO TRUE
013800         END-READ
013900         PERFORM A0110-SCAN-HIGHEST-ID UNTIL AMF-EOF
014000         CLOSE ACCOUNT-MASTER-FILE
014100     END-IF
014200
014300     OPEN EXTEND ACCOUNT-MASTER-FILE
014400     OPEN INPUT ACCOUNT-REQUEST-FILE
014500     OPEN EXTEND POSTING-REPORT                                   TR-1204 
014600
014700     IF NOT ARQ-SUCCESSFUL
014800         SET ARQ-EOF TO TRUE
014900     ELSE
015000         PERFORM B0110-READ-ACCOUNT-REQUEST
015100     END-IF
015200     .
015300
015400*****************************************************************
015410*  A0110-SCAN-HIGHEST-ID -- HIGH-WATER MARK OVER THE OLD MASTER.
015420*  READS THE MASTER STRAIGHT THROUGH, NOT SEARCHED, SINCE THIS
015430*  IS A ONE-TIME PASS BEFORE ANY REQUEST IS PROCESSED; KEEPING
015440*  ONLY THE RUNNING MAXIMUM MEANS A RERUN NEVER HANDS OUT AN
015450*  ACCT-ID THAT A PRIOR RUN ALREADY ASSIGNED.
015460*****************************************************************
015500 A0110-SCAN-HIGHEST-ID.
015600
015700     IF ACCT-ID OF ACCOUNT-MASTER-RECORD > WN-HIGHEST-ACCT-ID     REQ4479 
015800         MOVE ACCT-ID OF ACCOUNT-MASTER-RECORD
015900                                      TO WN-HIGHEST-ACCT-ID       REQ4479 
016000     END-IF
016100
016200     READ ACCOUNT-MASTER-FILE
016300         AT END SET AMF-EOF TO TRUE
016400     END-READ
016500     .
016600
016700*****************************************************************
016710*  B0100-PROCESS-ACCOUNT-REQUESTS -- ONE REQUEST PER CALL.
016720*  VALIDATE-THEN-DISPATCH.  A VALID REQUEST POSTS A NEW ACCOUNT;
016730*  AN INVALID ONE IS TURNED AWAY WITH A REASON, AND EITHER WAY
016740*  THE NEXT LINE IS PRIMED BEFORE THIS PARAGRAPH RETURNS, SO THE
016750*  UNTIL-EOF LOOP IN 000-ACCOUNT-MAINTENANCE NEEDS NO LOOKAHEAD.
016760*****************************************************************
016800 B0100-PROCESS-ACCOUNT-REQUESTS.
016900
017000     PERFORM B0200-VALIDATE-ACCOUNT-REQUEST THRU B0200-EXIT        TR-4553
017100     IF REQUEST-IS-VALID
017200         PERFORM B0300-POST-NEW-ACCOUNT
017300     ELSE
017400         PERFORM B0400-REJECT-ACCOUNT-REQUEST                     REQ4502 
017500     END-IF
017600
017700     PERFORM B0110-READ-ACCOUNT-REQUEST
017800     .
017900
018000*****************************************************************
018010*  B0110-READ-ACCOUNT-REQUEST -- FEED READ, SETS ARQ-EOF.
018020*  KEPT AS ITS OWN PARAGRAPH RATHER THAN INLINE SO THE SAME READ
018030*  SERVES BOTH THE PRIMING READ IN A0100-INIT AND EVERY
018040*  SUBSEQUENT READ AT THE BOTTOM OF B0100.
018050*****************************************************************
018100 B0110-READ-ACCOUNT-REQUEST.
018200
018300     READ ACCOUNT-REQUEST-FILE
018400         AT END SET ARQ-EOF TO TRUE
018500     END-READ
018600     .
018700
018800*****************************************************************
018810*  B0200-VALIDATE-ACCOUNT-REQUEST -- DOCUMENT NUMBER EDIT.
018820*  TWO TESTS, BLANK THEN LENGTH, RUN IN THAT ORDER AND EXIT AS
018830*  SOON AS ONE FAILS (TR-4553) SO A BLANK FIELD IS NEVER ALSO
018840*  REPORTED AS THE WRONG LENGTH -- THE OPERATOR GETS ONE REASON,
018850*  NOT TWO CONTRADICTORY ONES, PER REJECTED LINE.
018860*****************************************************************
018900 B0200-VALIDATE-ACCOUNT-REQUEST.
019000
019100     SET REQUEST-IS-VALID TO TRUE
019200     MOVE SPACE TO WC-REJ-REASON-TEXT
019300
019400     MOVE ZERO TO WN-TRAILING-SPACES
019500     INSPECT ARQ-DOCUMENT-NUMBER TALLYING WN-TRAILING-SPACES
019600         FOR TRAILING SPACES
019700     COMPUTE WN-DOC-LENGTH = 12 - WN-TRAILING-SPACES              TR-1167 
019800
019900     IF WN-DOC-LENGTH = ZERO                                      TR-1167
020000         SET REQUEST-IS-VALID TO FALSE
020100         MOVE 'DOCUMENT NUMBER IS BLANK.' TO WC-REJ-REASON-TEXT
020150         GO TO B0200-EXIT                                         TR-4553
020200     END-IF
020300     IF WN-DOC-LENGTH < 9 OR WN-DOC-LENGTH > 12
020400         SET REQUEST-IS-VALID TO FALSE
020500         MOVE 'DOCUMENT NUMBER MUST BE 9 TO 12 CHARACTERS.'
020600                                  TO WC-REJ-REASON-TEXT
020700     END-IF
020800     .
020820
020850 B0200-EXIT.                                                       TR-4553
020860     EXIT.
021000
021100*****************************************************************
021110*  B0300-POST-NEW-ACCOUNT -- ASSIGN AND WRITE.
021120*  THE NEXT ACCT-ID IS SIMPLY THE RUNNING HIGH-WATER MARK PLUS
021130*  ONE; SINCE THE MASTER IS ALWAYS WRITTEN IN THAT ASCENDING
021140*  ORDER, THIS EXTEND-MODE WRITE NEVER NEEDS A SORT OR A KEYED
021150*  REWRITE TO KEEP THE FILE IN SEQUENCE.
021160*****************************************************************
021200 B0300-POST-NEW-ACCOUNT.
021300
021400     ADD 1 TO WN-HIGHEST-ACCT-ID                                  REQ4479 
021500     MOVE WN-HIGHEST-ACCT-ID     TO ACCT-ID OF                    REQ4479 
021600                                     ACCOUNT-MASTER-RECORD
021700     MOVE ARQ-DOCUMENT-NUMBER    TO ACCT-DOCUMENT-NUMBER
021800
021900     WRITE ACCOUNT-MASTER-RECORD
022000     ADD 1 TO CT-ACCOUNTS-CREATED
022100     .
022200
022300*****************************************************************
022310*  B0400-REJECT-ACCOUNT-REQUEST -- WRITE THE REJECT LINE.
022320*  RPT-REJ-ACCT-ID IS FORCED TO ZERO HERE BECAUSE A REJECTED
022330*  REQUEST NEVER GETS AN ACCT-ID ASSIGNED -- THE OFFENDING
022340*  DOCUMENT NUMBER ITSELF IS STRUNG INTO THE REASON TEXT INSTEAD
022350*  SO THE OPERATOR CAN STILL TRACE THE LINE BACK TO ITS SOURCE.
022360*****************************************************************
022400 B0400-REJECT-ACCOUNT-REQUEST.
022500
022600     MOVE SPACE TO RPT-LINE
022700     MOVE 'ACCT-REJ' TO RPT-REJ-LABEL
022800     MOVE ZERO TO RPT-REJ-ACCT-ID
022900     STRING ARQ-DOCUMENT-NUMBER DELIMITED BY SIZE
023000            ' '                 DELIMITED BY SIZE
023100            WC-REJ-REASON-TEXT  DELIMITED BY SIZE
023200            INTO RPT-REJ-REASON
023300
023400     WRITE RPT-LINE
023500     ADD 1 TO CT-REQUESTS-REJECTED
023600     .
023700
023800*****************************************************************
023810*  Z0100-END -- STEP CLEANUP.
023820*  CLOSES ALL THREE FILES IN ONE PLACE SO THE POSTING REPORT IS
023830*  ALWAYS THE LAST FILE CLOSED, LEAVING STEP 20 (TRNPOST) FREE
023840*  TO REOPEN IT EXTEND FOR ITS OWN DETAIL LINES.
023850*****************************************************************
023900 Z0100-END.
024000
024100     CLOSE ACCOUNT-MASTER-FILE
024200     CLOSE ACCOUNT-REQUEST-FILE
024300     CLOSE POSTING-REPORT
024400     .
