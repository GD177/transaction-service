000100*****************************************************************
000200*
000300 IDENTIFICATION DIVISION.
000400 PROGRAM-ID.    PBSRUN.
000500 AUTHOR.        P L BERGKVIST.
000600 INSTALLATION.  PBS FAKTURABYRA AB - DATA AVDELNINGEN.
000700 DATE-WRITTEN.  1987-06-15.
000800 DATE-COMPILED.
000900 SECURITY.      INTERNAL USE ONLY - PBS PERSONAL EJ FOR SPRIDNING.REQ4711 
001000*
001100*****************************************************************
001200*  PBSRUN  --  CARD-ACCOUNT POSTING RUN CONTROL
001300*
001400*  RUNS THE THREE NIGHTLY POSTING STEPS IN SEQUENCE AND PRINTS
001500*  THE ONE POSTING REPORT FOR THE WHOLE RUN:
001600*      STEP 10  ACCOUNT MAINTENANCE      (CALLS ACCTMNT)
001700*      STEP 20  TRANSACTION POSTING      (CALLS TRNPOST)
001800*      STEP 30  INSTALLMENT PAYMENTS     (CALLS INSTPAY)
001900*  EACH STEP ADDS ITS OWN COUNTS INTO THE SHARED CONTROL-TOTALS
002000*  GROUP PASSED ON EVERY CALL; PBSRUN PRINTS THE FOOTER ONCE ALL
002100*  THREE STEPS HAVE RUN.
002200*-----------------------------------------------------------------
002300*  CHANGE LOG
002400*-----------------------------------------------------------------
002500*  1987-06-15  PLB  REQ 4471   ORIGINAL VERSION.  REPLACES THE OLD
002600*                              OPERATOR-DRIVEN PBS MENU FOR THE
002700*                              CARD-ACCOUNT NIGHT RUN.
002800*  1987-07-02  PLB  REQ 4471   ADDED THE SHARED CONTROL-TOTALS
002900*                              LINKAGE GROUP SO ALL THREE STEPS
003000*                              ROLL UP TO ONE REPORT.
003100*  1988-01-11  BKA  REQ 4502   HEADING NOW SHOWS THE RUN DATE.
003200*  1989-09-19  BKA  TR-1123    CORRECTED SIGN ON THE CREDIT TOTAL
003300*                              EDIT PICTURE - WAS PRINTING C/R
003400*                              TOTALS AS NEGATIVE.
003500*  1991-03-04  SGS  REQ 4599   STEP 30 (INSTALLMENT PMTS) ADDED
003600*                              TO THE RUN; WAS A MANUAL RERUN OF
003700*                              INSTPAY BEFORE THIS DATE.
003800*  1993-11-22  SGS  TR-1204    TOTALS FOOTER NOW OPENS THE REPORT
003900*                              EXTEND INSTEAD OF OUTPUT SO STEP 10
004000*                              AND STEP 20 DETAIL LINES SURVIVE.
004100*  1996-05-08  PLB  TR-1288    DISPLAY OF STEP BANNERS MOVED AHEAD
004200*                              OF THE CALL SO OPERATOR CAN SEE
004300*                              WHICH STEP IS RUNNING ON THE
004400*                              CONSOLE IF A STEP ABENDS.
004500*  1998-10-06  BKA  Y2K-118    RUN-DATE FIELD NOW WINDOWS THE
004600*                              2-DIGIT YEAR FOR THE 2000 ROLLOVER.
004700*  1999-02-14  BKA  Y2K-118    HEADING DATE EDIT RETESTED AGAINST
004800*                              THE 1999-12-31 / 2000-01-01
004900*                              BOUNDARY.
005000*  2001-08-30  SGS  REQ 4711   ADDED SECURITY PARAGRAPH FOR THE
005100*                              AUDIT DEPT'S PROGRAM REGISTER.
005110*  2003-06-17  PLB  TR-4560    TOTALS FOOTER NOW CHECKS THE OPEN
005120*                              EXTEND FILE STATUS AND SKIPS TO
005130*                              Z0100-EXIT IF THE REPORT WILL NOT
005140*                              OPEN, INSTEAD OF ABENDING ON THE
005150*                              FIRST WRITE.
005200*****************************************************************
005300
005400 ENVIRONMENT DIVISION.
005500*-----------------------------------------------------------------
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER.  IBM-3090.
005800 OBJECT-COMPUTER.  IBM-3090.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM
006100     UPSI-0 ON STATUS IS RERUN-REQUESTED
006200            OFF STATUS IS NOT-RERUN-REQUESTED.
006300
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600     SELECT POSTING-REPORT ASSIGN TO 'POSTRPT'
006700         ORGANIZATION IS LINE SEQUENTIAL
006800         FILE STATUS IS RPT-FS.
006900
007000*****************************************************************
007100 DATA DIVISION.
007200*-----------------------------------------------------------------
007300 FILE SECTION.
007400
007500 FD  POSTING-REPORT.
007600     COPY COPYLIB-RPTLINE.
007700
007800*****************************************************************
007900 WORKING-STORAGE SECTION.
008000
008100*    SWITCHES -- ONE BYTE, ONE 88, HOUSE STYLE.  IS-REPORT-OPEN
008110*    ONLY TRACKS WHETHER A0100'S OWN OPEN/CLOSE PASS LEFT THE
008120*    REPORT OPEN -- IT IS NOT CONSULTED BY ANY OF THE THREE
008130*    POSTING STEPS, WHICH TRACK THEIR OWN FILE STATUS.
008200 01  RUN-SWITCHES.
008300     05  IS-REPORT-OPEN-SWITCH       PIC X(1)  VALUE 'N'.
008400         88  IS-REPORT-OPEN                    VALUE 'Y'.
008500     05  FILLER                      PIC X(1)  VALUE SPACE.
008600
008700 01  FILE-STATUS-FIELDS.
008800     05  RPT-FS                      PIC XX.
008900         88  RPT-SUCCESSFUL              VALUE '00'.
009000     05  FILLER                      PIC X(1)  VALUE SPACE.
009100
009200*    RUN-WIDE CONTROL TOTALS, SHARED WITH EVERY JOB STEP
009300     COPY COPYLIB-CONTROLS.
009400
009500*    RUN-DATE WORKING AREA, USED ONLY ON THE REPORT HEADING.
009600*    ACCEPT FROM DATE RETURNS A 2-DIGIT YEAR, SO THE 1998/99
009700*    CHANGE LOG WINDOWED THE CENTURY THE SAME WAY THE REST OF
009800*    THE SHOP DID.
009900 01  WR-RUN-DATE-RAW.
010000     05  WN-RUN-YY                   PIC 9(2).
010100     05  WN-RUN-MM                   PIC 9(2).
010200     05  WN-RUN-DD                   PIC 9(2).
010300     05  FILLER                      PIC X(1)  VALUE SPACE.
010400
010500 01  WR-RUN-DATE-DIGITS REDEFINES WR-RUN-DATE-RAW.
010600     05  WN-RUN-DATE-6               PIC 9(6).
010700     05  FILLER                      PIC X(1).
010800
010900*    STANDALONE COUNTERS AND CAPTIONS
010910*    HEADLINE IS THE ONE VISUAL DIVIDER THE OPERATOR SEES BETWEEN
010920*    STEP BANNERS ON THE CONSOLE (TR-1288) -- ALL '-' RATHER THAN
010930*    A MIX OF CHARACTERS, THE SAME WAY THE SOURCE LISTING ITSELF
010940*    IS DIVIDED BY ROWS OF ASTERISKS.
011000 77  WN-RUN-CENTURY                  PIC 9(2)  COMP VALUE ZERO.
011100 77  WC-RUN-DATE-CAPTION             PIC X(10) VALUE SPACE.
011200 77  HEADLINE                        PIC X(78) VALUE ALL '-'.
011300
011400*****************************************************************
011410*  0000-MAIN-CONTROL -- THE WHOLE NIGHTLY RUN, TOP TO BOTTOM.
011420*  THE THREE STEPS ALWAYS RUN IN THIS ORDER BECAUSE EACH ONE
011430*  DEPENDS ON WHAT THE STEP BEFORE IT WROTE -- STEP 20 SEARCHES
011440*  THE ACCOUNT MASTER STEP 10 JUST WROTE, AND STEP 30 SEARCHES
011450*  THE TRANSACTION AND INSTALLMENT FILES STEP 20 JUST WROTE.
011460*  THE TOTALS FOOTER PRINTS ONLY AFTER ALL THREE HAVE RUN.
011470*****************************************************************
011500 PROCEDURE DIVISION.
011600 0000-MAIN-CONTROL.
011700
011800     PERFORM A0100-INIT
011900     PERFORM B0100-RUN-ACCOUNT-MAINTENANCE
012000     PERFORM C0100-RUN-TRANSACTION-POSTING
012100     PERFORM D0100-RUN-INSTALLMENT-PAYMENTS                       REQ4599
012200     PERFORM Z0100-PRINT-CONTROL-TOTALS THRU Z0100-EXIT           TR-4560
012300     PERFORM Z0900-TERMINATE
012400
012500     GOBACK
012600     .
012700
012800*****************************************************************
012810*  A0100-INIT -- ZERO THE TOTALS, STAMP THE RUN DATE, OPEN AND
012820*  RIGHT AWAY CLOSE THE REPORT.  THE OPEN/CLOSE HERE IS DELIBERATE
012830*  -- IT LAYS DOWN THE HEADING AS ITS OWN OUTPUT PASS SO EACH
012840*  POSTING STEP CAN THEN OPEN EXTEND WITHOUT WORRYING WHETHER THE
012850*  REPORT ALREADY EXISTS ON A FIRST-EVER RUN.
012860*****************************************************************
012900 A0100-INIT.
013000
013100     INITIALIZE CONTROL-TOTALS
013200     ACCEPT WR-RUN-DATE-RAW FROM DATE
013300     IF WN-RUN-YY < 50
013400         MOVE 20 TO WN-RUN-CENTURY                                Y2K118  
013500     ELSE
013600         MOVE 19 TO WN-RUN-CENTURY                                Y2K118  
013700     END-IF
013800     MOVE WN-RUN-CENTURY TO WC-RUN-DATE-CAPTION(1:2)              REQ4502 
013900     MOVE WN-RUN-YY      TO WC-RUN-DATE-CAPTION(3:2)              REQ4502 
014000     MOVE '-'            TO WC-RUN-DATE-CAPTION(5:1)
014100     MOVE WN-RUN-MM      TO WC-RUN-DATE-CAPTION(6:2)
014200     MOVE '-'            TO WC-RUN-DATE-CAPTION(8:1)
014300     MOVE WN-RUN-DD      TO WC-RUN-DATE-CAPTION(9:2)              Y2K118  
014400
014500     OPEN OUTPUT POSTING-REPORT
014600     SET IS-REPORT-OPEN TO TRUE
014700     PERFORM A0110-WRITE-REPORT-HEADING
014800     CLOSE POSTING-REPORT
014900     SET IS-REPORT-OPEN TO FALSE
015000     .
015100
015200*****************************************************************
015210*  A0110-WRITE-REPORT-HEADING -- TITLE, RUN DATE, BLANK LINES,
015220*  CAPTION.  THE TWO BLANK RPT-LINE WRITES ARE NOT AN OVERSIGHT --
015230*  THEY SPACE THE HEADING BLOCK OFF FROM THE DETAIL AND REJECT
015240*  LINES EVERY STEP WRITES AFTER IT, SINCE THIS SHOP'S REPORTS
015250*  CARRY NO PAGE-BREAK CONTROL OF THEIR OWN.
015260*****************************************************************
015300 A0110-WRITE-REPORT-HEADING.
015400
015500     MOVE SPACE TO RPT-LINE
015600     MOVE '   PBS CARD-ACCOUNT POSTING SYSTEM' TO RPT-HDG-TEXT
015700     WRITE RPT-LINE
015800
015900     MOVE SPACE TO RPT-LINE
016000     STRING '   NIGHTLY POSTING RUN - ' DELIMITED BY SIZE
016100            WC-RUN-DATE-CAPTION        DELIMITED BY SIZE
016200            INTO RPT-HDG-TEXT
016300     WRITE RPT-LINE
016400
016500     MOVE SPACE TO RPT-LINE
016600     WRITE RPT-LINE
016700
016800     MOVE SPACE TO RPT-LINE
016900     MOVE '   DETAIL/REJECT LINES FOLLOW, BY POSTING STEP.'
017000                                       TO RPT-HDG-TEXT
017100     WRITE RPT-LINE
017200
017300     MOVE SPACE TO RPT-LINE
017400     WRITE RPT-LINE
017500     .
017600
017700*****************************************************************
017710*  B0100-RUN-ACCOUNT-MAINTENANCE -- STEP 10 DRIVER.
017720*  THE HEADLINE AND CONSOLE DISPLAY WERE MOVED HERE AHEAD OF THE
017730*  CALL BY TR-1288 SO THE OPERATOR SEES WHICH STEP IS RUNNING
017740*  BEFORE IT RUNS, NOT AFTER -- IF ACCTMNT ABENDS, THE CONSOLE
017750*  ALREADY SHOWS WHICH STEP TO BLAME.
017760*****************************************************************
017800 B0100-RUN-ACCOUNT-MAINTENANCE.
017900
018000     DISPLAY HEADLINE                                             TR-1288 
018100     DISPLAY '(10) ACCOUNT MAINTENANCE'
018200     CALL 'ACCTMNT' USING CONTROL-TOTALS                          REQ4471 
018300     .
018400
018500*****************************************************************
018510*  C0100-RUN-TRANSACTION-POSTING -- STEP 20 DRIVER.
018520*  SAME HEADLINE-THEN-CALL SHAPE AS B0100 -- CONTROL-TOTALS IS THE
018530*  ONLY LINKAGE PASSED, SO TRNPOST HAS NO IDEA WHAT STEP 10 DID
018540*  BEYOND WHAT IT CAN READ BACK OFF THE ACCOUNT MASTER ITSELF.
018550*****************************************************************
018600 C0100-RUN-TRANSACTION-POSTING.
018700
018800     DISPLAY HEADLINE                                             TR-1288 
018900     DISPLAY '(20) TRANSACTION POSTING'
019000     CALL 'TRNPOST' USING CONTROL-TOTALS                          REQ4471 
019100     .
019200
019300*****************************************************************
019310*  D0100-RUN-INSTALLMENT-PAYMENTS -- STEP 30 DRIVER.
019320*  BROUGHT INTO THIS RUN BY REQ 4599 -- BEFORE THAT DATE INSTPAY
019330*  WAS SUBMITTED SEPARATELY BY AN OPERATOR AS ITS OWN MANUAL JOB,
019340*  SO THIS PARAGRAPH IS THE NEWEST OF THE THREE STEP DRIVERS.
019350*****************************************************************
019400 D0100-RUN-INSTALLMENT-PAYMENTS.                                  REQ4599
019500
019600     DISPLAY HEADLINE                                             TR-1288 
019700     DISPLAY '(30) INSTALLMENT PAYMENT POSTING'
019800     CALL 'INSTPAY' USING CONTROL-TOTALS                          REQ4471 
019900     .
020000
020100*****************************************************************
020110*  Z0100-PRINT-CONTROL-TOTALS -- FOOTER, ONE LINE PER COUNTER.
020120*  TR-4560 ADDED THE FILE-STATUS CHECK RIGHT AFTER THE OPEN --
020130*  BEFORE THAT FIX AN OPEN EXTEND FAILURE (DISK FULL, DATASET
020140*  NOT CATALOGUED) TOOK THE WHOLE STEP DOWN ON THE FIRST WRITE
020150*  INSTEAD OF SIMPLY SKIPPING THE FOOTER AND LETTING THE RUN
020160*  FINISH CLEANLY.
020170*****************************************************************
020200 Z0100-PRINT-CONTROL-TOTALS.
020300
020400     OPEN EXTEND POSTING-REPORT                                   TR-1204
020410     IF NOT RPT-SUCCESSFUL                                        TR-4560
020420         DISPLAY 'PBSRUN - POSTING REPORT WOULD NOT OPEN, '        TR-4560
020430             'STATUS = ' RPT-FS ' - TOTALS FOOTER SKIPPED.'        TR-4560
020440         GO TO Z0100-EXIT                                         TR-4560
020450     END-IF
020500
020600     MOVE SPACE TO RPT-LINE
020700     MOVE '   CONTROL TOTALS' TO RPT-HDG-TEXT
020800     WRITE RPT-LINE
020900
021000     MOVE SPACE TO RPT-LINE
021100     MOVE 'ACCOUNTS CREATED' TO RPT-TOT-LABEL
021200     MOVE CT-ACCOUNTS-CREATED TO RPT-TOT-VALUE
021300     WRITE RPT-LINE
021400
021500     MOVE SPACE TO RPT-LINE
021600     MOVE 'TRANSACTIONS POSTED' TO RPT-TOT-LABEL
021700     MOVE CT-TRANSACTIONS-POSTED TO RPT-TOT-VALUE
021800     WRITE RPT-LINE
021900
022000     MOVE SPACE TO RPT-LINE
022100     MOVE 'DEBIT TOTAL' TO RPT-TOT-LABEL
022200     MOVE CT-DEBIT-TOTAL TO RPT-TOT-VALUE
022300     WRITE RPT-LINE
022400
022500     MOVE SPACE TO RPT-LINE
022600     MOVE 'CREDIT TOTAL' TO RPT-TOT-LABEL
022700     MOVE CT-CREDIT-TOTAL TO RPT-TOT-VALUE                        TR-1123 
022800     WRITE RPT-LINE
022900
023000     MOVE SPACE TO RPT-LINE
023100     MOVE 'INSTALLMENTS CREATED' TO RPT-TOT-LABEL
023200     MOVE CT-INSTALLMENTS-CREATED TO RPT-TOT-VALUE
023300     WRITE RPT-LINE
023400
023500     MOVE SPACE TO RPT-LINE
023600     MOVE 'INSTALLMENT PAYMENTS POSTED' TO RPT-TOT-LABEL
023700     MOVE CT-INSTALLMENT-PMTS-POSTED TO RPT-TOT-VALUE
023800     WRITE RPT-LINE
023900
024000     MOVE SPACE TO RPT-LINE
024100     MOVE 'REQUESTS REJECTED' TO RPT-TOT-LABEL
024200     MOVE CT-REQUESTS-REJECTED TO RPT-TOT-VALUE
024300     WRITE RPT-LINE
024400
024500     CLOSE POSTING-REPORT
024550     .
024555
024560 Z0100-EXIT.                                                       TR-4560
024570     EXIT.
024700
024800*****************************************************************
024810*  Z0900-TERMINATE -- CONSOLE SIGN-OFF ONLY.
024820*  NO FILE WORK LEFT TO DO HERE -- EACH STEP AND THE FOOTER
024830*  PARAGRAPH HAVE ALREADY CLOSED THEIR OWN FILES; THIS PARAGRAPH
024840*  JUST TELLS THE OPERATOR AT THE CONSOLE THAT THE RUN IS OVER.
024850*****************************************************************
024900 Z0900-TERMINATE.
025000
025100     DISPLAY HEADLINE
025200     DISPLAY '*** PBS NIGHTLY POSTING RUN COMPLETE ***'
025300     DISPLAY HEADLINE
025400     .
